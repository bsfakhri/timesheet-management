000100******************************************************************
000200*                 LAYOUT  MAESTRO DE PROFESORES                  *
000300*                 ARCHIVO:  TEACHERS                             *
000400*                 LARGO DE REGISTRO = 60                         *
000500******************************************************************
000600* FECHA     : 14/01/1994                                         *
000700* AUTOR     : E. RAMIREZ (PEDR)                                  *
000800* APLICACION: FIDEICOMISO AL JAMEAH AL SAYFIYAH - NOMINA         *
000900* DESCRIPCION: UN RENGLON POR PROFESOR INSCRITO ANTE EL          *
001000*            : FIDEICOMISO.  EL CAMPO THMS-EXTRA SE ARRASTRA     *
001100*            : DESDE EL MAESTRO ORIGEN PERO NINGUNA RUTINA DE    *
001200*            : ESTE SISTEMA LO UTILIZA.                          *
001300******************************************************************
001400 01  REG-TEACHERS.
001500     02  THMS-TEACHER-ID         PIC X(08).
001600     02  THMS-NOMBRE             PIC X(30).
001700     02  THMS-EXTRA              PIC X(20).
001800     02  FILLER                  PIC X(02)   VALUE SPACES.
