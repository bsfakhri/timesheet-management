000100******************************************************************
000200* FECHA       : 14/01/1994                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : FIDEICOMISO AL JAMEAH AL SAYFIYAH - NOMINA       *
000500* PROGRAMA    : THTS1POS                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : LEE LAS TRANSACCIONES DE MARCAJE (ENTRADA/SALIDA)*
000800*             : CAPTURADAS POR LA PANTALLA DE RELOJ Y ACTUALIZA  *
000900*             : EL RENGLON DE TIMESHEET DEL PROFESOR, APLICANDO  *
001000*             : EL TOPE DE HORAS POR PROGRAMA Y LA REGLA DE      *
001100*             : REDONDEO A CUARTOS DE HORA.                      *
001200* ARCHIVOS    : TEACHERS=C, TIMESHEET=A/C, TRANSACTIONS=C        *
001300* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
001400* BPM/RATIONAL: 341207                                           *
001500* NOMBRE      : POSTEO DE MARCAJES DE PROFESORES                 *
001600******************************************************************
001700*                    B I T A C O R A  D E  C A M B I O S         *
001800******************************************************************
001900* 14/01/1994 PEDR 341207 PRIMERA VERSION. POSTEO DE ENTRADA Y    *
002000*                        SALIDA CON TOPE DE PROGRAMA.            *
002100* 02/02/1994 EDRD 341298 SE AGREGA VALIDACION DE PROGRAMA NO     *
002200*                        COINCIDENTE AL MARCAR SALIDA.           *
002300* 19/05/1994 PEDR 341355 SE AGREGA RECHAZO DE DOBLE ENTRADA      *
002400*                        ACTIVA PARA EL MISMO PROFESOR Y FECHA.  *
002500* 11/11/1994 EDRD 341402 CORRECCION EN EL CALCULO DE SEGUNDOS    *
002600*                        TRANSCURRIDOS CUANDO LA HORA DE SALIDA  *
002700*                        CAE EN EL MINUTO 00.                    *
002800* 07/03/1995 PEDR 341488 SE AGREGA CONTADOR DE RECHAZOS A LA     *
002900*                        ESTADISTICA FINAL DEL JOB.              *
003000* 23/08/1995 EDRD 341560 AJUSTE DE TOPE PARA EL PROGRAMA         *
003100*                        MUKHAYYAM DE 2.0 A 4.0 HORAS.           *
003200* 14/12/1998 PEDR 342011 REVISION DE SIGLO PARA THEN-FECHA Y     *
003300*                        THTX-FECHA (Y2K). LOS CAMPOS DE FECHA   *
003400*                        SE MANEJAN COMO TEXTO AAAA-MM-DD Y NO   *
003500*                        REQUIEREN CAMBIO DE LONGITUD.           *
003600* 30/06/2001 EDRD 342230 SE AGREGA PARRAFO DE REGRABADO TOTAL DE *
003700*                        TIMESHEET AL FINAL DEL JOB.             *
003800* 18/09/2004 PEDR 342501 SE AGREGA EL PROGRAMA CAMP A LA TABLA   *
003900*                        DE TOPES (4.0 HORAS).                   *
004000* 05/04/2010 EDRD 342980 ESTANDARIZACION DE MENSAJES DE CONSOLA  *
004100*                        A FORMATO DE LA UNIDAD DE NOMINA.       *
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.    THTS1POS.
004500 AUTHOR.        ERICK RAMIREZ.
004600 INSTALLATION.  FIDEICOMISO AL JAMEAH AL SAYFIYAH.
004700 DATE-WRITTEN.  14/01/1994.
004800 DATE-COMPILED.
004900 SECURITY.      CONFIDENCIAL - USO INTERNO UNIDAD DE NOMINA.
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     CLASS DIGITO-ACCION IS 'E' 'S'.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT TEACHERS      ASSIGN TO TEACHERS
005700            ORGANIZATION  IS SEQUENTIAL
005800            FILE STATUS   IS FS-TEACHERS.
005900
006000     SELECT TIMESHEET     ASSIGN TO TIMESHEET
006100            ORGANIZATION  IS SEQUENTIAL
006200            FILE STATUS   IS FS-TIMESHEET.
006300
006400     SELECT TRANSACTIONS  ASSIGN TO TRANSACTIONS
006500            ORGANIZATION  IS SEQUENTIAL
006600            FILE STATUS   IS FS-TRANSACTIONS.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000******************************************************************
007100*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007200******************************************************************
007300*    LOS TRES ARCHIVOS SON SECUENCIALES DE LINEA (UN RENGLON
007400*    POR LINEA DE TEXTO), COMO LOS ENTREGA LA UNIDAD DE
007500*    SISTEMAS DESDE EL EXPORT DE LA HOJA DE CALCULO DEL
007600*    FIDEICOMISO -- NO SON VSAM NI TIENEN LLAVE DE ACCESO.
007700*   MAESTRO DE PROFESORES INSCRITOS (ID, NOMBRE Y UNA TERCERA
007800*   COLUMNA QUE LA HOJA DE CALCULO TRAE PERO QUE ESTE JOB NO USA)
007900 FD  TEACHERS.
008000     COPY THMAEST.
008100*   RENGLONES DE MARCAJE (UN RENGLON POR SESION) -- ES EL
008200*   MISMO LAYOUT QUE EL RENGLON QUE 150-REGRABA-TIMESHEET
008300*   VUELVE A ESCRIBIR AL FINAL DEL JOB.
008400 FD  TIMESHEET.
008500     COPY THENTRY.
008600*   TRANSACCIONES DE RELOJ CAPTURADAS EN LINEA: CODIGO DE
008700*   ACCION (E/S), ID DE PROFESOR, FECHA, HORA Y PROGRAMA.
008800 FD  TRANSACTIONS.
008900     COPY THTRANX.
009000
009100 WORKING-STORAGE SECTION.
009200******************************************************************
009300*           RECURSOS DE CONTROL DE ARCHIVOS (FILE STATUS)        *
009400******************************************************************
009500*    LOS TRES ARCHIVOS SE ABREN DE ENTRADA AL PRINCIPIO DEL JOB;
009600*    SOLO TIMESHEET SE VUELVE A ABRIR DE SALIDA MAS ADELANTE
009700*    PARA EL REGRABADO FINAL (VER 150-REGRABA-TIMESHEET).
009800 01  WKS-FS-STATUS.
009900*        00 = OPERACION CORRECTA; 97 = ARCHIVO VACIO AL ABRIR
010000*        (ACEPTADO EN ESTE JOB); CUALQUIER OTRO VALOR ES ERROR.
010100     02  FS-TEACHERS              PIC 9(02) VALUE ZEROS.
010200     02  FS-TIMESHEET             PIC 9(02) VALUE ZEROS.
010300     02  FS-TRANSACTIONS          PIC 9(02) VALUE ZEROS.
010400     02  FILLER                   PIC X(02) VALUE SPACES.
010500
010600******************************************************************
010700*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
010800******************************************************************
010900 01  WKS-VARIABLES-TRABAJO.
011000*        INTERRUPTORES DE FIN DE ARCHIVO, UNO POR CADA SELECT.
011100     02  WKS-FLAGS.
011200         04  WKS-FIN-TEACHERS         PIC 9(01) VALUE ZEROS.
011300             88  FIN-TEACHERS                    VALUE 1.
011400         04  WKS-FIN-TIMESHEET        PIC 9(01) VALUE ZEROS.
011500             88  FIN-TIMESHEET                   VALUE 1.
011600         04  WKS-FIN-TRANSACTIONS     PIC 9(01) VALUE ZEROS.
011700             88  FIN-TRANSACTIONS                VALUE 1.
011800         04  WKS-SW-PROFESOR          PIC 9(01) VALUE ZEROS.
011900             88  PROF-ENCONTRADO                 VALUE 1.
012000             88  PROF-NO-ENCONTRADO              VALUE 0.
012100         04  WKS-SW-RENGLON           PIC 9(01) VALUE ZEROS.
012200             88  TS-ENCONTRADO                   VALUE 1.
012300             88  TS-NO-ENCONTRADO                VALUE 0.
012400     02  WKS-CONTADORES.
012500*        CUENTA DE PROFESORES Y RENGLONES CARGADOS A MEMORIA, Y
012600*        LOS TRES CONTADORES QUE ALIMENTAN 160-ESTADISTICAS.
012700         04  WKS-TOTAL-PROFESORES     PIC 9(05) COMP VALUE ZEROS.
012800         04  WKS-TOTAL-RENGLONES      PIC 9(05) COMP VALUE ZEROS.
012900         04  WKS-CNT-ENTRADAS         PIC 9(05) COMP VALUE ZEROS.
013000         04  WKS-CNT-SALIDAS          PIC 9(05) COMP VALUE ZEROS.
013100         04  WKS-CNT-RECHAZOS         PIC 9(05) COMP VALUE ZEROS.
013200     02  WKS-CALCULO-HORAS.
013300*        CAMPOS DE TRABAJO DEL MOTOR DE HORAS (330, 500, 510,
013400*        520).  WKS-SEG-ENTRADA/SALIDA SON SEGUNDOS DESDE
013500*        MEDIANOCHE; WKS-PROGRAMA-AJUSTE GUARDA EL NOMBRE DEL
013600*        PROGRAMA QUE SE ESTA TOPANDO EN 510-TOPE-PROGRAMA.
013700         04  WKS-SEG-ENTRADA          PIC S9(07) COMP VALUE ZEROS.
013800         04  WKS-SEG-SALIDA           PIC S9(07) COMP VALUE ZEROS.
013900         04  WKS-HORAS-REALES         PIC S9(03)V99   VALUE ZEROS.
014000         04  WKS-HORAS-ENTERAS        PIC S9(03)      VALUE ZEROS.
014100         04  WKS-MINUTOS-RESTANTES    PIC S9(03) COMP VALUE ZEROS.
014200         04  WKS-FRACCION-HORA        PIC S9(01)V99   VALUE ZEROS.
014300         04  WKS-TOPE-HORAS           PIC S9(01)V9    VALUE ZEROS.
014400         04  WKS-HORAS-AJUSTADAS      PIC S9(03)V99   VALUE ZEROS.
014500         04  WKS-PROGRAMA-AJUSTE      PIC X(25)
014600                                       VALUE SPACES.
014700
014800*----------------> DESGLOSE HH:MM:SS DE LA HORA DE ENTRADA
014900     02  WKS-HORA-ENT-DESGLOSE.
015000         04  WKS-HE-HH                PIC 99.
015100         04  WKS-HE-MM                PIC 99.
015200         04  WKS-HE-SS                PIC 99.
015300     02  WKS-HORA-ENT-R REDEFINES WKS-HORA-ENT-DESGLOSE
015400                                  PIC 9(06).
015500
015600*----------------> DESGLOSE HH:MM:SS DE LA HORA DE SALIDA
015700     02  WKS-HORA-SAL-DESGLOSE.
015800         04  WKS-HS-HH                PIC 99.
015900         04  WKS-HS-MM                PIC 99.
016000         04  WKS-HS-SS                PIC 99.
016100     02  WKS-HORA-SAL-R REDEFINES WKS-HORA-SAL-DESGLOSE
016200                                  PIC 9(06).
016300     02  FILLER                   PIC X(01) VALUE SPACE.
016400
016500******************************************************************
016600*     TABLA DE TOPES DE HORAS POR PROGRAMA (LITERAL + REDEFINES) *
016700******************************************************************
016800*    CADA FILLER ES UN RENGLON DE 27 BYTES: 25 DE NOMBRE DE
016900*    PROGRAMA (PADEADO CON ESPACIOS) MAS 2 DIGITOS DE TOPE EN
017000*    DECIMAS DE HORA (20=2.0, 25=2.5, 40=4.0).  SE CONSTRUYE
017100*    COMO LITERAL Y SE REDEFINE COMO TABLA PARA EVITAR TENER
017200*    QUE LLENARLA CON MOVE EN UN PARRAFO DE INICIALIZACION.
017300 01  WKS-TABLA-TOPES-LIT.
017400*        RAWDAT Y SUS DERIVADOS SON LOS PROGRAMAS DE ESTUDIO
017500*        REGULAR; TOPE DE 2.0 HORAS POR SESION.
017600     02  FILLER  PIC X(27) VALUE 'Rawdat                   20'.
017700*        RAWDAT + ADMIN WORK TIENE MEDIA HORA ADICIONAL DE
017800*        TRABAJO ADMINISTRATIVO RECONOCIDA SOBRE EL TOPE BASE.
017900     02  FILLER  PIC X(27) VALUE 'Rawdat + Admin Work      25'.
018000     02  FILLER  PIC X(27) VALUE 'Sigaar                   20'.
018100*        MUKHAYYAM Y CAMP SON PROGRAMAS DE CAMPAMENTO DE         *
018200*        JORNADA COMPLETA; TOPE DOBLE DE 4.0 HORAS.
018300     02  FILLER  PIC X(27) VALUE 'Mukhayyam                40'.
018400     02  FILLER  PIC X(27) VALUE 'Kibaar                   20'.
018500     02  FILLER  PIC X(27) VALUE 'Camp                     40'.
018600 01  WKS-TABLA-TOPES REDEFINES WKS-TABLA-TOPES-LIT.
018700     02  WKS-TOPE-ENTRY OCCURS 6 TIMES INDEXED BY WKS-IX-TOPE.
018800         04  WKS-TOPE-PROGRAMA       PIC X(25).
018900         04  WKS-TOPE-VALOR          PIC 9V9.
019000
019100******************************************************************
019200*              TABLA EN MEMORIA DEL MAESTRO DE PROFESORES        *
019300******************************************************************
019400*    SE LLENA UNA SOLA VEZ AL ARRANCAR EL JOB (120-CARGA-MAESTRO-
019500*    PROFESORES) Y SE CONSULTA CON SEARCH (200-VALIDA-MAESTRO-
019600*    PROFESOR) -- NUNCA SE REESCRIBE DURANTE LA CORRIDA.
019700 01  WKS-TABLA-PROFESORES.
019800     02  WKS-PROF-ENTRY OCCURS 1 TO 500 TIMES
019900                        DEPENDING ON WKS-TOTAL-PROFESORES
020000                        INDEXED BY WKS-IX-PROF.
020100         04  WKS-PROF-ID             PIC X(08).
020200         04  WKS-PROF-NOMBRE         PIC X(30).
020300     02  FILLER                      PIC X(01) VALUE SPACE.
020400
020500******************************************************************
020600*              TABLA EN MEMORIA DEL ARCHIVO TIMESHEET            *
020700******************************************************************
020800*    ESTA ES LA TABLA QUE SE MODIFICA EN SITIO CONFORME SE
020900*    APLICAN LAS TRANSACCIONES: 310-PROCESA-ENTRADA AGREGA UN
021000*    RENGLON NUEVO Y 320-PROCESA-SALIDA ACTUALIZA EL RENGLON
021100*    EXISTENTE.  AL FINAL SE VUELCA COMPLETA A 150-REGRABA-
021200*    TIMESHEET.
021300 01  WKS-TABLA-TIMESHEET.
021400     02  WKS-TS-ENTRY    OCCURS 1 TO 5000 TIMES
021500                        DEPENDING ON WKS-TOTAL-RENGLONES
021600                        INDEXED BY WKS-IX-TS.
021700         04  WKS-TS-RENGLON-NO       PIC 9(06).
021800         04  WKS-TS-TEACHER-ID       PIC X(08).
021900         04  WKS-TS-FECHA            PIC X(10).
022000         04  WKS-TS-HORA-ENTRADA     PIC X(08).
022100         04  WKS-TS-HORA-SALIDA      PIC X(08).
022200*            ESPACIOS MIENTRAS LA SESION SIGUE ABIERTA.
022300         04  WKS-TS-HORAS-REALES     PIC S9(03)V99.
022400         04  WKS-TS-HORAS-AJUSTADAS  PIC S9(03)V99.
022500         04  WKS-TS-PROGRAMA         PIC X(25).
022600     02  FILLER                      PIC X(01) VALUE SPACE.
022700
022800******************************************************************
022900 PROCEDURE DIVISION.
023000******************************************************************
023100*               S E C C I O N    P R I N C I P A L
023200******************************************************************
023300*    ESTE ES EL UNICO PARRAFO QUE EL OPERADOR NECESITA CONOCER:
023400*    ABRE, SUBE A MEMORIA LOS DOS MAESTROS (PROFESORES Y LOS
023500*    RENGLONES DE TIMESHEET QUE YA EXISTIAN), APLICA CADA
023600*    TRANSACCION DE RELOJ SOBRE LA TABLA EN MEMORIA, REGRABA
023700*    EL TIMESHEET COMPLETO Y CIERRA.  ESTE JOB CORRE UNA SOLA
023800*    VEZ POR DIA, DESPUES DEL CORTE DE RELOJ DE LA TARDE.
023900 100-PRINCIPAL SECTION.
024000     PERFORM 110-ABRE-ARCHIVOS
024100*    EL MAESTRO DE PROFESORES CABE COMPLETO EN MEMORIA (VER
024200*    WKS-TABLA-PROFESORES, HASTA 500 RENGLONES) -- NO HAY
024300*    NECESIDAD DE REGRESAR AL ARCHIVO POR CADA TRANSACCION.
024400     PERFORM 120-CARGA-MAESTRO-PROFESORES
024500*    IGUAL SE SUBE A MEMORIA EL TIMESHEET QUE YA EXISTE (LOS
024600*    RENGLONES DE DIAS ANTERIORES Y LA POSIBLE ENTRADA QUE
024700*    QUEDO ABIERTA HOY) PARA PODER ACTUALIZARLO EN SITIO SIN
024800*    REGRABAR EL ARCHIVO RENGLON POR RENGLON.
024900     PERFORM 130-CARGA-TIMESHEET
025000*    AQUI SE APLICA CADA MARCAJE DE ENTRADA O SALIDA SOBRE LA
025100*    TABLA EN MEMORIA (VER 200-VALIDA-MAESTRO-PROFESOR Y DE
025200*    AHI PARA ABAJO).
025300     PERFORM 140-PROCESA-TRANSACCIONES
025400*    TERMINADAS TODAS LAS TRANSACCIONES SE REGRABA EL TIMESHEET
025500*    COMPLETO DESDE LA TABLA EN MEMORIA -- NO SE HACE REWRITE
025600*    RENGLON POR RENGLON PORQUE UNA ENTRADA PUEDE CONVERTIRSE
025700*    EN UN RENGLON NUEVO DENTRO DE LA MISMA CORRIDA.
025800     PERFORM 150-REGRABA-TIMESHEET
025900     PERFORM 160-ESTADISTICAS
026000     PERFORM 170-CIERRA-ARCHIVOS
026100     STOP RUN.
026200 100-PRINCIPAL-E. EXIT.
026300
026400*    ABRE LOS TRES ARCHIVOS DEL JOB.  TEACHERS Y TRANSACTIONS
026500*    SON ESTRICTAMENTE DE ENTRADA; TIMESHEET TAMBIEN SE ABRE
026600*    DE ENTRADA AQUI PORQUE PRIMERO SE LEE COMPLETO A MEMORIA
026700*    (150-REGRABA-TIMESHEET LO VUELVE A ABRIR DE SALIDA HASTA
026800*    EL FINAL DEL JOB).
026900 110-ABRE-ARCHIVOS SECTION.
027000     OPEN INPUT  TEACHERS
027100                 TRANSACTIONS
027200     OPEN INPUT  TIMESHEET
027300
027400*    STATUS 97 ES "ARCHIVO VACIO PERO VALIDO" EN ESTE
027500*    COMPILADOR -- SE ACEPTA PORQUE AL ARRANCAR UN PERIODO DE
027600*    NOMINA EL TIMESHEET PUEDE LEGITIMAMENTE NO TENER RENGLONES.
027700     IF FS-TEACHERS NOT EQUAL 0 AND 97
027800        DISPLAY '>>> ERROR AL ABRIR ARCHIVO TEACHERS <<<'
027900                UPON CONSOLE
028000        MOVE 91 TO RETURN-CODE
028100        STOP RUN
028200     END-IF
028300
028400     IF FS-TIMESHEET NOT EQUAL 0 AND 97
028500        DISPLAY '>>> ERROR AL ABRIR ARCHIVO TIMESHEET <<<'
028600                UPON CONSOLE
028700        MOVE 91 TO RETURN-CODE
028800        STOP RUN
028900     END-IF
029000
029100     IF FS-TRANSACTIONS NOT EQUAL 0 AND 97
029200        DISPLAY '>>> ERROR AL ABRIR ARCHIVO TRANSACTIONS <<<'
029300                UPON CONSOLE
029400        MOVE 91 TO RETURN-CODE
029500        STOP RUN
029600     END-IF.
029700 110-ABRE-ARCHIVOS-E. EXIT.
029800
029900******************************************************************
030000*        C A R G A   D E L   M A E S T R O   D E   P R O F       *
030100******************************************************************
030200*    LEE TEACHERS DE PUNTA A PUNTA Y LO ACUMULA EN LA TABLA
030300*    WKS-TABLA-PROFESORES.  NO HAY FILTRO: SI EL PROFESOR ESTA
030400*    INSCRITO EN EL FIDEICOMISO, ENTRA A LA TABLA.
030500 120-CARGA-MAESTRO-PROFESORES SECTION.
030600     PERFORM 121-LEE-TEACHERS
030700     PERFORM 122-ACUMULA-PROFESOR UNTIL FIN-TEACHERS.
030800 120-CARGA-MAESTRO-PROFESORES-E. EXIT.
030900
031000*    LECTURA UNICA DEL ARCHIVO TEACHERS, REUTILIZADA TANTO
031100*    PARA EL PRIMER RENGLON COMO PARA LOS SIGUIENTES.
031200 121-LEE-TEACHERS SECTION.
031300     READ TEACHERS
031400         AT END SET FIN-TEACHERS TO TRUE
031500     END-READ.
031600 121-LEE-TEACHERS-E. EXIT.
031700
031800 122-ACUMULA-PROFESOR SECTION.
031900     ADD 1 TO WKS-TOTAL-PROFESORES
032000     MOVE THMS-TEACHER-ID
032100               TO WKS-PROF-ID (WKS-TOTAL-PROFESORES)
032200     MOVE THMS-NOMBRE
032300               TO WKS-PROF-NOMBRE (WKS-TOTAL-PROFESORES)
032400     PERFORM 121-LEE-TEACHERS.
032500 122-ACUMULA-PROFESOR-E. EXIT.
032600
032700******************************************************************
032800*        C A R G A   D E L   A R C H I V O   T I M E S H E E T   *
032900******************************************************************
033000*    SUBE A MEMORIA TODOS LOS RENGLONES DE TIMESHEET QUE YA
033100*    EXISTIAN ANTES DE ESTA CORRIDA (DIAS ANTERIORES Y, SI
033200*    QUEDO UNA SESION ABIERTA, EL RENGLON DE HOY SIN SALIDA).
033300 130-CARGA-TIMESHEET SECTION.
033400     PERFORM 131-LEE-TIMESHEET
033500     PERFORM 132-ACUMULA-RENGLON UNTIL FIN-TIMESHEET.
033600 130-CARGA-TIMESHEET-E. EXIT.
033700
033800 131-LEE-TIMESHEET SECTION.
033900     READ TIMESHEET
034000         AT END SET FIN-TIMESHEET TO TRUE
034100     END-READ.
034200 131-LEE-TIMESHEET-E. EXIT.
034300
034400 132-ACUMULA-RENGLON SECTION.
034500     ADD 1 TO WKS-TOTAL-RENGLONES
034600     SET WKS-IX-TS TO WKS-TOTAL-RENGLONES
034700     MOVE THEN-RENGLON-NO      TO WKS-TS-RENGLON-NO (WKS-IX-TS)
034800     MOVE THEN-TEACHER-ID      TO WKS-TS-TEACHER-ID (WKS-IX-TS)
034900     MOVE THEN-FECHA           TO WKS-TS-FECHA (WKS-IX-TS)
035000     MOVE THEN-HORA-ENTRADA    TO WKS-TS-HORA-ENTRADA (WKS-IX-TS)
035100     MOVE THEN-HORA-SALIDA     TO WKS-TS-HORA-SALIDA (WKS-IX-TS)
035200     MOVE THEN-HORAS-REALES    TO WKS-TS-HORAS-REALES (WKS-IX-TS)
035300     MOVE THEN-HORAS-AJUSTADAS
035400                         TO WKS-TS-HORAS-AJUSTADAS (WKS-IX-TS)
035500     MOVE THEN-PROGRAMA        TO WKS-TS-PROGRAMA (WKS-IX-TS)
035600     PERFORM 131-LEE-TIMESHEET.
035700 132-ACUMULA-RENGLON-E. EXIT.
035800
035900******************************************************************
036000*        P R O C E S O   D E   T R A N S A C C I O N E S         *
036100******************************************************************
036200*    RECORRE TRANSACTIONS DE PUNTA A PUNTA.  CADA RENGLON ES
036300*    UN BOTONAZO DE ENTRADA O SALIDA CAPTURADO EN LA PANTALLA
036400*    DE RELOJ DURANTE EL DIA.
036500 140-PROCESA-TRANSACCIONES SECTION.
036600     PERFORM 141-LEE-TRANSACCION
036700     PERFORM 200-VALIDA-MAESTRO-PROFESOR UNTIL FIN-TRANSACTIONS.
036800 140-PROCESA-TRANSACCIONES-E. EXIT.
036900
037000 141-LEE-TRANSACCION SECTION.
037100     READ TRANSACTIONS
037200         AT END SET FIN-TRANSACTIONS TO TRUE
037300     END-READ.
037400 141-LEE-TRANSACCION-E. EXIT.
037500
037600*    NO SE POSTEA NINGUNA TRANSACCION DE UN PROFESOR QUE NO
037700*    APARECE INSCRITO EN EL MAESTRO -- ES LA PRIMERA LINEA DE
037800*    DEFENSA CONTRA UN ID DE TARJETA MAL CAPTURADO EN RELOJ.
037900 200-VALIDA-MAESTRO-PROFESOR SECTION.
038000*        EL SEARCH (SECUENCIAL, NO BINARIO -- LA TABLA NO VIENE
038100*        ORDENADA POR ID) RECORRE WKS-PROF-ENTRY DESDE EL
038200*        INDICE 1 BUSCANDO UNA COINCIDENCIA EXACTA DE ID.
038300     SET PROF-NO-ENCONTRADO TO TRUE
038400     SET WKS-IX-PROF TO 1
038500     SEARCH WKS-PROF-ENTRY
038600        AT END
038700           SET PROF-NO-ENCONTRADO TO TRUE
038800        WHEN WKS-PROF-ID (WKS-IX-PROF) = THTX-TEACHER-ID
038900           SET PROF-ENCONTRADO TO TRUE
039000     END-SEARCH
039100
039200     IF PROF-NO-ENCONTRADO
039300        ADD 1 TO WKS-CNT-RECHAZOS
039400        DISPLAY '>>> ID INVALIDO: ' THTX-TEACHER-ID ' <<<'
039500                UPON CONSOLE
039600     ELSE
039700        PERFORM 300-PROCESA-TRANSACCION
039800     END-IF
039900
040000*        LECTURA ANTICIPADA: SE TRAE LA SIGUIENTE TRANSACCION
040100*        ANTES DE VOLVER A EVALUAR LA CONDICION DEL PERFORM
040200*        UNTIL EN 140-PROCESA-TRANSACCIONES.
040300     PERFORM 141-LEE-TRANSACCION.
040400 200-VALIDA-MAESTRO-PROFESOR-E. EXIT.
040500
040600*    LA CLASE DIGITO-ACCION (VER SPECIAL-NAMES) SOLO ACEPTA
040700*    'E' O 'S' -- CUALQUIER OTRO VALOR EN THTX-ACCION ES UNA
040800*    TARJETA DE RELOJ DESCOMPUESTA O UN REGISTRO BASURA Y SE
040900*    RECHAZA ANTES DE ENTRAR AL EVALUATE DE ENTRADA/SALIDA.
041000 300-PROCESA-TRANSACCION SECTION.
041100     IF THTX-ACCION IS NOT DIGITO-ACCION
041200        ADD 1 TO WKS-CNT-RECHAZOS
041300        DISPLAY '>>> ACCION DE MARCAJE INVALIDA <<<'
041400                UPON CONSOLE
041500     ELSE
041600        EVALUATE TRUE
041700           WHEN THTX-ES-ENTRADA
041800              PERFORM 310-PROCESA-ENTRADA
041900           WHEN THTX-ES-SALIDA
042000              PERFORM 320-PROCESA-SALIDA
042100        END-EVALUATE
042200     END-IF.
042300 300-PROCESA-TRANSACCION-E. EXIT.
042400
042500******************************************************************
042600*                     M A R C A   D E   E N T R A D A            *
042700******************************************************************
042800 310-PROCESA-ENTRADA SECTION.
042900*        SE BUSCA UNA SESION YA ABIERTA PARA ESTE PROFESOR EN
043000*        ESTA FECHA (HORA DE SALIDA EN BLANCO).  SI YA EXISTE,
043100*        NO SE PERMITE UNA SEGUNDA ENTRADA SIMULTANEA.
043200     SET TS-NO-ENCONTRADO TO TRUE
043300     SET WKS-IX-TS TO 1
043400     SEARCH WKS-TS-ENTRY
043500        AT END
043600           SET TS-NO-ENCONTRADO TO TRUE
043700        WHEN (WKS-TS-TEACHER-ID (WKS-IX-TS) = THTX-TEACHER-ID) AND
043800             (WKS-TS-FECHA      (WKS-IX-TS) = THTX-FECHA)      AND
043900             (WKS-TS-HORA-SALIDA (WKS-IX-TS) = SPACES)
044000           SET TS-ENCONTRADO TO TRUE
044100     END-SEARCH
044200
044300     IF TS-ENCONTRADO
044400        ADD 1 TO WKS-CNT-RECHAZOS
044500        DISPLAY '>>> SESION ACTIVA EN PROGRAMA: '
044600                WKS-TS-PROGRAMA (WKS-IX-TS) UPON CONSOLE
044700     ELSE
044800*           NO HAY SESION ABIERTA: SE AGREGA UN RENGLON NUEVO
044900*           AL FINAL DE LA TABLA EN MEMORIA.  EL NUMERO DE
045000*           RENGLON ES EL CONSECUTIVO DE LA TABLA COMPLETA.
045100        ADD 1 TO WKS-TOTAL-RENGLONES
045200        SET WKS-IX-TS TO WKS-TOTAL-RENGLONES
045300        MOVE WKS-TOTAL-RENGLONES TO WKS-TS-RENGLON-NO (WKS-IX-TS)
045400        MOVE THTX-TEACHER-ID     TO WKS-TS-TEACHER-ID (WKS-IX-TS)
045500        MOVE THTX-FECHA          TO WKS-TS-FECHA (WKS-IX-TS)
045600        MOVE THTX-HORA
045700                             TO WKS-TS-HORA-ENTRADA (WKS-IX-TS)
045800        MOVE SPACES              TO WKS-TS-HORA-SALIDA (WKS-IX-TS)
045900        MOVE ZEROS
046000                             TO WKS-TS-HORAS-REALES (WKS-IX-TS)
046100                                WKS-TS-HORAS-AJUSTADAS (WKS-IX-TS)
046200        MOVE THTX-PROGRAMA       TO WKS-TS-PROGRAMA (WKS-IX-TS)
046300        ADD 1 TO WKS-CNT-ENTRADAS
046400     END-IF.
046500 310-PROCESA-ENTRADA-E. EXIT.
046600
046700******************************************************************
046800*                     M A R C A   D E   S A L I D A              *
046900******************************************************************
047000*    CIERRA LA SESION ABIERTA QUE 310-PROCESA-ENTRADA DEJO
047100*    PENDIENTE.  SI EL PROGRAMA VIENE EN LA TRANSACCION DE
047200*    SALIDA DEBE COINCIDIR CON EL DE LA ENTRADA -- NO SE PUEDE
047300*    ENTRAR EN 'SIGAAR' Y MARCAR SALIDA EN 'KIBAAR'.
047400 320-PROCESA-SALIDA SECTION.
047500     SET TS-NO-ENCONTRADO TO TRUE
047600     SET WKS-IX-TS TO 1
047700     SEARCH WKS-TS-ENTRY
047800        AT END
047900           SET TS-NO-ENCONTRADO TO TRUE
048000        WHEN (WKS-TS-TEACHER-ID (WKS-IX-TS) = THTX-TEACHER-ID) AND
048100             (WKS-TS-FECHA      (WKS-IX-TS) = THTX-FECHA)      AND
048200             (WKS-TS-HORA-SALIDA (WKS-IX-TS) = SPACES)
048300           SET TS-ENCONTRADO TO TRUE
048400     END-SEARCH
048500
048600     IF TS-NO-ENCONTRADO
048700        ADD 1 TO WKS-CNT-RECHAZOS
048800        DISPLAY '>>> NO HAY ENTRADA ACTIVA PARA HOY <<<'
048900                UPON CONSOLE
049000     ELSE
049100*           SI LA TRANSACCION TRAE UN PROGRAMA DISTINTO AL QUE
049200*           SE USO AL MARCAR LA ENTRADA, SE RECHAZA -- UN
049300*           PROFESOR NO PUEDE CERRAR EN UN PROGRAMA DISTINTO
049400*           AL QUE ABRIO LA SESION.  PROGRAMA EN BLANCO EN LA
049500*           TRANSACCION DE SALIDA SE ACEPTA SIN COMPARAR.
049600        IF (THTX-PROGRAMA NOT = SPACES) AND
049700           (THTX-PROGRAMA NOT = WKS-TS-PROGRAMA (WKS-IX-TS))
049800           ADD 1 TO WKS-CNT-RECHAZOS
049900           DISPLAY '>>> PROGRAMA NO COINCIDE, ENTRADA EN: '
050000                   WKS-TS-PROGRAMA (WKS-IX-TS) UPON CONSOLE
050100        ELSE
050200*              SE COMPLETA EL RENGLON: HORA DE SALIDA, HORAS
050300*              REALES Y HORAS AJUSTADAS (YA CON TOPE Y
050400*              REDONDEO APLICADOS).
050500           MOVE THTX-HORA TO WKS-TS-HORA-SALIDA (WKS-IX-TS)
050600           PERFORM 330-CALCULA-HORAS-REALES
050700           MOVE WKS-HORAS-REALES
050800                        TO WKS-TS-HORAS-REALES (WKS-IX-TS)
050900           MOVE WKS-TS-PROGRAMA (WKS-IX-TS) TO WKS-PROGRAMA-AJUSTE
051000           PERFORM 500-AJUSTA-HORAS
051100           MOVE WKS-HORAS-AJUSTADAS
051200                        TO WKS-TS-HORAS-AJUSTADAS (WKS-IX-TS)
051300           ADD 1 TO WKS-CNT-SALIDAS
051400        END-IF
051500     END-IF.
051600 320-PROCESA-SALIDA-E. EXIT.
051700
051800*    CALCULA LAS HORAS REALES (SIN AJUSTAR) ENTRE LA HORA DE
051900*    ENTRADA GUARDADA EN LA TABLA Y LA HORA DE SALIDA QUE TRAE
052000*    LA TRANSACCION -- AMBAS SON DEL MISMO DIA, ASI QUE BASTA
052100*    RESTAR SEGUNDOS DESDE MEDIANOCHE.
052200 330-CALCULA-HORAS-REALES SECTION.
052300*        SE LIMPIAN LOS REDEFINES ANTES DE DESGLOSAR, YA QUE
052400*        HH:MM:SS VIENE COMO TEXTO Y SOLO SE USAN LOS PRIMEROS
052500*        DOS DIGITOS DE CADA CAMPO (FORMATO 24 HORAS).
052600     MOVE ZEROS TO WKS-HORA-ENT-R
052700     MOVE ZEROS TO WKS-HORA-SAL-R
052800     MOVE WKS-TS-HORA-ENTRADA (WKS-IX-TS) (1:2) TO WKS-HE-HH
052900     MOVE WKS-TS-HORA-ENTRADA (WKS-IX-TS) (4:2) TO WKS-HE-MM
053000     MOVE WKS-TS-HORA-ENTRADA (WKS-IX-TS) (7:2) TO WKS-HE-SS
053100     MOVE THTX-HORA (1:2) TO WKS-HS-HH
053200     MOVE THTX-HORA (4:2) TO WKS-HS-MM
053300     MOVE THTX-HORA (7:2) TO WKS-HS-SS
053400*        CONVERSION A SEGUNDOS DESDE MEDIANOCHE PARA PODER
053500*        RESTAR DIRECTAMENTE, SIN ARITMETICA DE RELOJ.
053600     COMPUTE WKS-SEG-ENTRADA = (WKS-HE-HH * 3600) +
053700                               (WKS-HE-MM * 60) + WKS-HE-SS
053800     COMPUTE WKS-SEG-SALIDA  = (WKS-HS-HH * 3600) +
053900                               (WKS-HS-MM * 60) + WKS-HS-SS
054000     COMPUTE WKS-HORAS-REALES ROUNDED =
054100             (WKS-SEG-SALIDA - WKS-SEG-ENTRADA) / 3600.
054200 330-CALCULA-HORAS-REALES-E. EXIT.
054300
054400******************************************************************
054500*      M O T O R   D E   A J U S T E   D E   H O R A S           *
054600******************************************************************
054700*    CONVIERTE HORAS REALES EN HORAS PAGABLES.  SI EL TOPE DEL
054800*    PROGRAMA SE REBASA, SE PAGA SOLO EL TOPE -- AUNQUE LA
054900*    SESION HAYA DURADO MAS.  SI NO SE REBASA, LA FRACCION SE
055000*    REDONDEA SIEMPRE HACIA ARRIBA AL SIGUIENTE CUARTO DE HORA,
055100*    INCLUSO CUANDO LA FRACCION ES EXACTAMENTE CERO (UNA SESION
055200*    DE EXACTAMENTE 1.00 HORA SE PAGA COMO 1.25).
055300 500-AJUSTA-HORAS SECTION.
055400     PERFORM 510-TOPE-PROGRAMA
055500     IF WKS-HORAS-REALES > WKS-TOPE-HORAS
055600        MOVE WKS-TOPE-HORAS TO WKS-HORAS-AJUSTADAS
055700     ELSE
055800        COMPUTE WKS-HORAS-ENTERAS = WKS-HORAS-REALES
055900        COMPUTE WKS-MINUTOS-RESTANTES ROUNDED =
056000                (WKS-HORAS-REALES - WKS-HORAS-ENTERAS) * 60
056100        PERFORM 520-REDONDEA-FRACCION
056200        COMPUTE WKS-HORAS-AJUSTADAS =
056300                WKS-HORAS-ENTERAS + WKS-FRACCION-HORA
056400     END-IF.
056500 500-AJUSTA-HORAS-E. EXIT.
056600
056700*    BUSCA EL TOPE DEL PROGRAMA EN LA TABLA LITERAL DE TOPES
056800*    (VER WKS-TABLA-TOPES EN WORKING-STORAGE).  CUALQUIER
056900*    PROGRAMA QUE NO APARECE EN LA TABLA USA EL TOPE GENERICO
057000*    DE 2.00 HORAS -- ASI SE CUBRE UN NOMBRE DE PROGRAMA NUEVO
057100*    QUE EL FIDEICOMISO AGREGUE SIN TOCAR ESTE PROGRAMA.
057200 510-TOPE-PROGRAMA SECTION.
057300     SET WKS-IX-TOPE TO 1
057400     SEARCH WKS-TOPE-ENTRY
057500        AT END
057600           MOVE 2.0 TO WKS-TOPE-HORAS
057700        WHEN WKS-TOPE-PROGRAMA (WKS-IX-TOPE) = WKS-PROGRAMA-AJUSTE
057800           MOVE WKS-TOPE-VALOR (WKS-IX-TOPE) TO WKS-TOPE-HORAS
057900     END-SEARCH.
058000 510-TOPE-PROGRAMA-E. EXIT.
058100
058200*    TABLA DE REDONDEO DE LA FRACCION DE HORA: 1-15 MINUTOS
058300*    PAGAN UN CUARTO, 16-30 PAGAN MEDIA, 31-45 PAGAN TRES
058400*    CUARTOS Y 46-59 PAGAN LA HORA COMPLETA.  SIEMPRE SE
058500*    REDONDEA HACIA ARRIBA, NUNCA HACIA ABAJO.
058600 520-REDONDEA-FRACCION SECTION.
058700     EVALUATE TRUE
058800        WHEN WKS-MINUTOS-RESTANTES <= 15
058900           MOVE .25 TO WKS-FRACCION-HORA
059000        WHEN WKS-MINUTOS-RESTANTES <= 30
059100           MOVE .50 TO WKS-FRACCION-HORA
059200        WHEN WKS-MINUTOS-RESTANTES <= 45
059300           MOVE .75 TO WKS-FRACCION-HORA
059400        WHEN OTHER
059500           MOVE 1.00 TO WKS-FRACCION-HORA
059600     END-EVALUATE.
059700 520-REDONDEA-FRACCION-E. EXIT.
059800
059900******************************************************************
060000*        R E G R A B A D O   D E L   T I M E S H E E T           *
060100******************************************************************
060200*    LA TABLA WKS-TABLA-TIMESHEET YA TRAE TODOS LOS RENGLONES
060300*    VIEJOS MAS LOS NUEVOS Y ACTUALIZADOS DE ESTA CORRIDA --
060400*    SE REGRABA EL ARCHIVO COMPLETO DE SALIDA, RENGLON POR
060500*    RENGLON, EN VEZ DE HACER REWRITE SOBRE EL ARCHIVO
060600*    ORIGINAL PORQUE COBOL SECUENCIAL NO PERMITE REWRITE DE
060700*    LONGITUD VARIABLE NI INSERTAR RENGLONES NUEVOS A LA MITAD.
060800 150-REGRABA-TIMESHEET SECTION.
060900     CLOSE TIMESHEET
061000     OPEN OUTPUT TIMESHEET
061100     IF FS-TIMESHEET NOT EQUAL 0
061200        DISPLAY '>>> ERROR AL REGRABAR ARCHIVO TIMESHEET <<<'
061300                UPON CONSOLE
061400        MOVE 91 TO RETURN-CODE
061500        STOP RUN
061600     END-IF
061700     PERFORM 151-ESCRIBE-RENGLON VARYING WKS-IX-TS FROM 1 BY 1
061800             UNTIL WKS-IX-TS > WKS-TOTAL-RENGLONES
061900     CLOSE TIMESHEET.
062000 150-REGRABA-TIMESHEET-E. EXIT.
062100
062200*    UN SOLO RENGLON DE LA TABLA EN MEMORIA VUELTO A ESCRIBIR
062300*    EN EL LAYOUT DEL ARCHIVO TIMESHEET.
062400 151-ESCRIBE-RENGLON SECTION.
062500     MOVE WKS-TS-RENGLON-NO      (WKS-IX-TS) TO THEN-RENGLON-NO
062600     MOVE WKS-TS-TEACHER-ID      (WKS-IX-TS) TO THEN-TEACHER-ID
062700     MOVE WKS-TS-FECHA           (WKS-IX-TS) TO THEN-FECHA
062800     MOVE WKS-TS-HORA-ENTRADA    (WKS-IX-TS) TO THEN-HORA-ENTRADA
062900     MOVE WKS-TS-HORA-SALIDA     (WKS-IX-TS) TO THEN-HORA-SALIDA
063000     MOVE WKS-TS-HORAS-REALES    (WKS-IX-TS) TO THEN-HORAS-REALES
063100     MOVE WKS-TS-HORAS-AJUSTADAS (WKS-IX-TS)
063200                                        TO THEN-HORAS-AJUSTADAS
063300     MOVE WKS-TS-PROGRAMA        (WKS-IX-TS) TO THEN-PROGRAMA
063400     WRITE REG-TIMESHEET
063500     IF FS-TIMESHEET NOT EQUAL 0
063600        DISPLAY '>>> ERROR ESCRIBIENDO RENGLON DE TIMESHEET <<<'
063700                UPON CONSOLE
063800     END-IF.
063900 151-ESCRIBE-RENGLON-E. EXIT.
064000
064100******************************************************************
064200*                  E S T A D I S T I C A S   D E L   J O B       *
064300******************************************************************
064400*    RESUMEN DE CONTROL QUE EL OPERADOR REVISA EN EL LISTADO
064500*    DE SALIDA DEL JOB ANTES DE LIBERAR EL TIMESHEET A NOMINA.
064600 160-ESTADISTICAS SECTION.
064700     DISPLAY '========================================'
064800             UPON CONSOLE
064900     DISPLAY 'THTS1POS - ENTRADAS POSTEADAS    : '
065000              WKS-CNT-ENTRADAS UPON CONSOLE
065100     DISPLAY 'THTS1POS - SALIDAS POSTEADAS      : '
065200              WKS-CNT-SALIDAS  UPON CONSOLE
065300     DISPLAY 'THTS1POS - TRANSACCIONES RECHAZADAS: '
065400              WKS-CNT-RECHAZOS UPON CONSOLE
065500     DISPLAY '========================================'
065600             UPON CONSOLE.
065700 160-ESTADISTICAS-E. EXIT.
065800
065900*    TIMESHEET YA QUEDO CERRADO POR 150-REGRABA-TIMESHEET; AQUI
066000*    SOLO FALTAN LOS DOS ARCHIVOS DE ENTRADA DEL JOB.
066100 170-CIERRA-ARCHIVOS SECTION.
066200     CLOSE TEACHERS
066300           TRANSACTIONS.
066400 170-CIERRA-ARCHIVOS-E. EXIT.
