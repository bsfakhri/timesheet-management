000100******************************************************************
000200*                 LAYOUT  RENGLON DE MARCAJE                     *
000300*                 ARCHIVO:  TIMESHEET                            *
000400*                 LARGO DE REGISTRO = 100                        *
000500******************************************************************
000600* FECHA     : 14/01/1994                                         *
000700* AUTOR     : E. RAMIREZ (PEDR)                                  *
000800* APLICACION: FIDEICOMISO AL JAMEAH AL SAYFIYAH - NOMINA         *
000900* DESCRIPCION: UN RENGLON POR SESION DE MARCAJE (ENTRADA/SALIDA) *
001000*            : DE UN PROFESOR EN UN PROGRAMA DE ENSENANZA.  LA   *
001100*            : HORA DE SALIDA VA EN BLANCO MIENTRAS LA SESION    *
001200*            : ESTA ABIERTA.                                     *
001300******************************************************************
001400 01  REG-TIMESHEET.
001500     02  THEN-RENGLON-NO         PIC 9(06).
001600     02  THEN-TEACHER-ID         PIC X(08).
001700     02  THEN-FECHA              PIC X(10).
001800     02  THEN-HORA-ENTRADA       PIC X(08).
001900     02  THEN-HORA-SALIDA        PIC X(08).
002000     02  THEN-HORAS-REALES       PIC S9(3)V99.
002100     02  THEN-HORAS-AJUSTADAS    PIC S9(3)V99.
002200     02  THEN-PROGRAMA           PIC X(25).
002300     02  FILLER                  PIC X(25)   VALUE SPACES.
