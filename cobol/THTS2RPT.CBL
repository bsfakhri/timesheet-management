000100******************************************************************
000200* FECHA       : 22/03/1994                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : FIDEICOMISO AL JAMEAH AL SAYFIYAH - NOMINA       *
000500* PROGRAMA    : THTS2RPT                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REGENERA EL REPORTE DE MARCAJE DE UN PROFESOR    *
000800*             : PARA UN PERIODO (MENSUAL, QUINCENA DE NOMINA O   *
000900*             : PERSONALIZADO), CON EL DETALLE DE RENGLONES Y    *
001000*             : EL RESUMEN DE HORAS POR PROGRAMA DE ENSENANZA.   *
001100* ARCHIVOS    : TEACHERS   (PS MAESTRO DE PROFESORES)            *
001200*             : TIMESHEET  (PS RENGLONES DE MARCAJE)             *
001300*             : REPORTE    (PS REPORTE DE SALIDA, SYS010)        *
001400* PARAMETROS  : TARJETA DE CONTROL POR SYSIN, VER WKS-PARAMETROS *
001500******************************************************************
001600* B I T A C O R A   D E   C A M B I O S                          *
001700******************************************************************
001800* 22/03/1994 PEDR 341207 VERSION INICIAL DEL REPORTE DE MARCAJE  *
001900* 02/05/1994 PEDR 341219 SE AGREGA VISTA DE QUINCENA DE NOMINA   *
002000* 19/07/1994 EDRD 341244 CORRIGE TOPE DE PROGRAMA EN RESUMEN     *
002100* 03/11/1994 PEDR 341268 SE AGREGA VISTA PERSONALIZADA           *
002200* 14/02/1995 PEDR 341301 FUSION DE RAWDAT Y RAWDAT ADMIN WORK    *
002300* 20/06/1995 EDRD 341339 CORRIGE ORDEN DE RESUMEN DE PROGRAMAS   *
002400* 11/12/1995 PEDR 341378 SE AGREGA MENSAJE SIN RENGLONES         *
002500* 09/04/1996 PEDR 341412 AJUSTE DE FORMATO DE HORA EN DETALLE    *
002600* 25/09/1996 EDRD 341455 CORRIGE CALCULO DE ULTIMO DIA DEL MES   *
002700* 17/01/1997 PEDR 341489 SE AGREGA TOTAL GENERAL AL PIE          *
002800* 30/06/1997 PEDR 341523 CORRIGE BRINCO DE QUINCENA EN DICIEMBRE *
002900* 14/12/1998 PEDR 341560 REVISION DE SIGLO 2000, SIN CAMBIOS     *
003000*             AL NO MANEJAR ESTE PROGRAMA FECHAS EMPACADAS       *
003100* 08/05/1999 EDRD 341588 SE ESTANDARIZA ENCABEZADO DE REPORTE    *
003200* 22/11/2000 PEDR 341625 CORRIGE VALIDACION DE PROFESOR INVALIDO *
003300* 19/03/2002 PEDR 341671 SE AGREGA COLUMNA DE FECHA DE EMISION   *
003400* 07/08/2004 EDRD 341719 CORRIGE REDONDEO EN RESUMEN DE HORAS    *
003500* 15/01/2007 PEDR 341788 SE AJUSTA TITULO DE VISTA PERSONALIZADA *
003600* 28/09/2010 PEDR 341856 REVISION GENERAL, SIN CAMBIOS DE FONDO  *
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.     THTS2RPT.
004000 AUTHOR.         ERICK RAMIREZ.
004100 INSTALLATION.   FIDEICOMISO AL JAMEAH AL SAYFIYAH.
004200 DATE-WRITTEN.   22/03/1994.
004300 DATE-COMPILED.
004400 SECURITY.       CONFIDENCIAL - USO INTERNO UNIDAD DE NOMINA.
004500 ENVIRONMENT DIVISION.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT TEACHERS   ASSIGN TO TEACHERS
004900                        ORGANIZATION IS SEQUENTIAL
005000                        FILE STATUS IS FS-TEACHERS.
005100     SELECT TIMESHEET  ASSIGN TO TIMESHEET
005200                        ORGANIZATION IS SEQUENTIAL
005300                        FILE STATUS IS FS-TIMESHEET.
005400     SELECT REPORTE    ASSIGN TO SYS010
005500                        FILE STATUS IS FS-REPORTE.
005600 DATA DIVISION.
005700 FILE SECTION.
005800* ---------> MAESTRO DE PROFESORES, COMPARTE LAYOUT CON THTS1POS
005900 FD  TEACHERS.
006000     COPY THMAEST.
006100* ---------> RENGLONES DE MARCAJE YA PROCESADOS POR THTS1POS;
006200*    ESTE PROGRAMA SOLO LOS LEE, NUNCA LOS REGRABA
006300 FD  TIMESHEET.
006400     COPY THENTRY.
006500* ---------> SALIDA DEL REPORTE IMPRESO, SYS010 EN EL JCL
006600 FD  REPORTE
006700     REPORT IS TIMESHEET-REPORT.
006800 WORKING-STORAGE SECTION.
006900* ---------> ESTATUS DE ARCHIVOS
007000*    00 = CORRECTO; CUALQUIER OTRO VALOR EN CUALQUIERA DE LOS
007100*    TRES ARCHIVOS ABORTA LA CORRIDA EN 110-ABRE-ARCHIVOS (VER
007200*    ESE PARRAFO) -- ESTE REPORTE NO TOLERA ARCHIVO VACIO.
007300 01  WKS-FS-STATUS.
007400     02  FS-TEACHERS             PIC 9(02) VALUE ZEROS.
007500     02  FS-TIMESHEET            PIC 9(02) VALUE ZEROS.
007600     02  FS-REPORTE              PIC 9(02) VALUE ZEROS.
007700     02  FILLER                  PIC X(02) VALUE SPACES.
007800
007900* ---------> TARJETA DE PARAMETROS, LLEGA POR SYSIN
008000*    UNA SOLA TARJETA POR CORRIDA: QUE VISTA DE PERIODO SE
008100*    PIDE (M=MENSUAL, N=QUINCENA DE NOMINA, P=PERSONALIZADA),
008200*    PARA QUE PROFESOR, Y LOS DATOS DE FECHA QUE ESA VISTA
008300*    NECESITA (ANIO-MES PARA MENSUAL, FECHA DE REFERENCIA Y
008400*    NUMERO DE QUINCENAS PARA NOMINA, O EL RANGO EXPLICITO
008500*    PARA PERSONALIZADA).
008600 01  WKS-PARAMETROS-ENTRADA.
008700     02  WKS-PAR-VISTA           PIC X(01).
008800         88  VISTA-MENSUAL                VALUE 'M'.
008900         88  VISTA-NOMINA                 VALUE 'N'.
009000         88  VISTA-PERSONAL               VALUE 'P'.
009100     02  WKS-PAR-TEACHER-ID      PIC X(08).
009200     02  WKS-PAR-ANIO-MES        PIC 9(06).
009300     02  WKS-PAR-FECHA-REF       PIC X(10).
009400     02  WKS-PAR-NUM-PERIODOS    PIC 9(02).
009500     02  WKS-PAR-FECHA-INI       PIC X(10).
009600     02  WKS-PAR-FECHA-FIN       PIC X(10).
009700     02  FILLER                  PIC X(02) VALUE SPACES.
009800 01  WKS-MES-ANIO-MES REDEFINES WKS-PAR-ANIO-MES.
009900     02  WKS-MES-ANIO-R          PIC 9(04).
010000     02  WKS-MES-MES-R           PIC 9(02).
010100
010200* ---------> VARIABLES DE TRABAJO
010300*    INTERRUPTORES DE FIN DE ARCHIVO Y DE BUSQUEDA, Y LOS
010400*    CONTADORES/SUBINDICES QUE GOBIERNAN LAS TRES TABLAS EN
010500*    MEMORIA DE ESTE PROGRAMA (PROFESORES, SELECCION Y TOTALES).
010600 01  WKS-VARIABLES-TRABAJO.
010700     02  WKS-FLAGS.
010800         04  WKS-FIN-TIMESHEET   PIC X(01) VALUE 'N'.
010900             88  FIN-TIMESHEET            VALUE 'S'.
011000         04  WKS-FIN-TEACHERS    PIC X(01) VALUE 'N'.
011100             88  FIN-TEACHERS             VALUE 'S'.
011200         04  WKS-SW-PROFESOR     PIC X(01) VALUE 'N'.
011300             88  PROF-ENCONTRADO          VALUE 'S'.
011400             88  PROF-NO-ENCONTRADO       VALUE 'N'.
011500         04  WKS-SW-RENGLONES    PIC X(01) VALUE 'N'.
011600             88  HAY-RENGLONES            VALUE 'S'.
011700             88  NO-HAY-RENGLONES         VALUE 'N'.
011800     02  WKS-CONTADORES.
011900*        WKS-I Y WKS-J SE REUTILIZAN EN VARIAS RUTINAS (LAS DOS
012000*        BURBUJAS Y LA FUSION DE RAWDAT) -- NO GUARDAN ESTADO
012100*        ENTRE PARRAFOS, SE FIJAN DE NUEVO ANTES DE CADA USO.
012200         04  WKS-TOTAL-PROFESORES    PIC 9(05) COMP.
012300         04  WKS-TOTAL-SELECCION     PIC 9(05) COMP.
012400         04  WKS-TOTAL-PROGRAMAS     PIC 9(03) COMP.
012500         04  WKS-I                   PIC 9(05) COMP.
012600         04  WKS-J                   PIC 9(05) COMP.
012700     02  FILLER                      PIC X(02) VALUE SPACES.
012800
012900* ---------> FECHAS Y TITULO DEL PERIODO
013000 01  WKS-DATOS-PERIODO.
013100     02  WKS-FECHA-INICIO        PIC X(10).
013200     02  WKS-FECHA-FIN           PIC X(10).
013300     02  WKS-TITULO-PERIODO      PIC X(40).
013400     02  WKS-NOMBRE-PROFESOR     PIC X(30).
013500     02  WKS-FECHA-GENERADO      PIC X(10).
013600     02  WKS-DETALLE-TOTAL       PIC S9(05)V99.
013700     02  FILLER                  PIC X(02) VALUE SPACES.
013800
013900* ---------> DESGLOSE DE FECHAS (ANIO-MES-DIA) PARA ARITMETICA
014000*    AREA DE TRABAJO DEL CALCULO DE QUINCENAS DE NOMINA (DEL 20
014100*    DE UN MES AL 19 DEL SIGUIENTE) Y DEL ULTIMO DIA DEL MES
014200*    PARA LA VISTA MENSUAL.  INCLUYE EL CALCULO DE ANIO BISIESTO
014300*    POR LA REGLA DE LOS MULTIPLOS DE 4/100/400 PORQUE FEBRERO
014400*    CAMBIA DE 28 A 29 DIAS.
014500 01  WKS-DESGLOSE-FECHAS.
014600     02  WKS-REF-ANIO            PIC 9(04).
014700     02  WKS-REF-MES             PIC 9(02).
014800     02  WKS-REF-DIA             PIC 9(02).
014900     02  WKS-FIN-ANIO-NOM        PIC 9(04).
015000     02  WKS-FIN-MES-NOM         PIC 9(02).
015100     02  WKS-INI-ANIO2           PIC 9(04).
015200     02  WKS-INI-MES2            PIC 9(02).
015300     02  WKS-INI-DIA2            PIC 9(02).
015400     02  WKS-FIN-ANIO2           PIC 9(04).
015500     02  WKS-FIN-MES2            PIC 9(02).
015600     02  WKS-FIN-DIA2            PIC 9(02).
015700     02  WKS-INI-ANIO-P          PIC 9(04).
015800     02  WKS-INI-MES-P           PIC 9(02).
015900     02  WKS-INI-DIA-P           PIC 9(02).
016000     02  WKS-FIN-ANIO-P          PIC 9(04).
016100     02  WKS-FIN-MES-P           PIC 9(02).
016200     02  WKS-FIN-DIA-P           PIC 9(02).
016300     02  WKS-ULT-DIA-MES         PIC 9(02).
016400     02  WKS-COCIENTE            PIC 9(04).
016500     02  WKS-RESIDUO-4           PIC 9(04).
016600     02  WKS-RESIDUO-100         PIC 9(04).
016700     02  WKS-RESIDUO-400         PIC 9(04).
016800     02  WKS-SW-BISIESTO         PIC X(01).
016900         88  ANIO-BISIESTO               VALUE 'S'.
017000         88  ANIO-NO-BISIESTO            VALUE 'N'.
017100     02  FILLER                  PIC X(02) VALUE SPACES.
017200
017300* ---------> TABLA DE DIAS POR MES (ANIO NO BISIESTO)
017400*    LITERAL DE 24 BYTES, 2 POR MES, CONSTRUIDA A MANO Y LEIDA
017500*    VIA REDEFINES COMO TABLA DE 12 OCURRENCIAS.  CUANDO EL ANIO
017600*    ES BISIESTO, 210-PERIODO-MENSUAL SUMA 1 AL VALOR DE FEBRERO
017700*    DESPUES DE CONSULTAR ESTA TABLA (VER 211-VERIFICA-BISIESTO);
017800*    NO SE DUPLICA LA TABLA PARA EL CASO BISIESTO.
017900 01  WKS-TABLA-DIAS-LIT.
018000     02  FILLER       PIC X(24) VALUE '312831303130313130313031'.
018100 01  WKS-TABLA-DIAS REDEFINES WKS-TABLA-DIAS-LIT.
018200     02  WKS-DIA-FIN-MES         PIC 99 OCCURS 12 TIMES.
018300
018400* ---------> TABLA DE NOMBRES Y ABREVIATURAS DE MESES
018500*    12 FILLERS DE 12 BYTES (9 DE NOMBRE PADEADO CON ESPACIOS MAS
018600*    3 DE ABREVIATURA), LEIDOS VIA REDEFINES.  SE USA EL NOMBRE
018700*    COMPLETO EN EL TITULO DE LA VISTA MENSUAL Y LA ABREVIATURA
018800*    EN LOS TITULOS DE QUINCENA DE NOMINA Y PERSONALIZADA.
018900 01  WKS-TABLA-MESES-LIT.
019000     02  FILLER  PIC X(12) VALUE 'January  Jan'.
019100     02  FILLER  PIC X(12) VALUE 'February Feb'.
019200     02  FILLER  PIC X(12) VALUE 'March    Mar'.
019300     02  FILLER  PIC X(12) VALUE 'April    Apr'.
019400     02  FILLER  PIC X(12) VALUE 'May      May'.
019500     02  FILLER  PIC X(12) VALUE 'June     Jun'.
019600     02  FILLER  PIC X(12) VALUE 'July     Jul'.
019700     02  FILLER  PIC X(12) VALUE 'August   Aug'.
019800     02  FILLER  PIC X(12) VALUE 'SeptemberSep'.
019900     02  FILLER  PIC X(12) VALUE 'October  Oct'.
020000     02  FILLER  PIC X(12) VALUE 'November Nov'.
020100     02  FILLER  PIC X(12) VALUE 'December Dec'.
020200 01  WKS-TABLA-MESES REDEFINES WKS-TABLA-MESES-LIT.
020300     02  WKS-MES-ENTRY           OCCURS 12 TIMES.
020400         03  WKS-MES-NOMBRE      PIC X(09).
020500         03  WKS-MES-ABREV       PIC X(03).
020600
020700* ---------> MAESTRO DE PROFESORES EN MEMORIA
020800*    SE CARGA UNA SOLA VEZ AL PRINCIPIO DEL JOB (VER
020900*    120-CARGA-MAESTRO-PROFESORES) PARA RESOLVER EL NOMBRE DEL
021000*    PROFESOR QUE VA EN EL ENCABEZADO DEL REPORTE SIN TENER QUE
021100*    RELEER EL ARCHIVO TEACHERS POR CADA CORRIDA.
021200 01  WKS-TABLA-PROFESORES.
021300     02  WKS-PROF-ENTRY  OCCURS 1 TO 500 TIMES
021400                         DEPENDING ON WKS-TOTAL-PROFESORES
021500                         INDEXED BY WKS-IX-PROF.
021600         03  WKS-PROF-ID         PIC X(08).
021700         03  WKS-PROF-NOMBRE     PIC X(30).
021800         03  FILLER              PIC X(01) VALUE SPACE.
021900
022000* ---------> RENGLONES SELECCIONADOS DEL PERIODO
022100*    SE LLENA EN 300-SELECCIONA-RENGLONES CON LOS RENGLONES DE
022200*    TIMESHEET CUYA FECHA CAE DENTRO DEL RANGO PEDIDO; LUEGO SE
022300*    ORDENA ASCENDENTE POR FECHA CON UN BURBUJA SOBRE WKS-SEL-AUX
022400*    (VER 400-ORDENA-DETALLE) ANTES DE IMPRIMIR EL DETALLE.
022500 01  WKS-TABLA-SELECCION.
022600     02  WKS-SEL-ENTRY   OCCURS 1 TO 2000 TIMES
022700                         DEPENDING ON WKS-TOTAL-SELECCION
022800                         INDEXED BY WKS-IX-SEL.
022900         03  WKS-SEL-FECHA       PIC X(10).
023000         03  WKS-SEL-HORA-ENT    PIC X(08).
023100         03  WKS-SEL-HORA-SAL    PIC X(08).
023200         03  WKS-SEL-PROGRAMA    PIC X(25).
023300         03  WKS-SEL-HORAS-AJ    PIC S9(03)V99.
023400     02  WKS-SEL-AUX.
023500         03  WKS-AUX-FECHA       PIC X(10).
023600         03  WKS-AUX-HORA-ENT    PIC X(08).
023700         03  WKS-AUX-HORA-SAL    PIC X(08).
023800         03  WKS-AUX-PROGRAMA    PIC X(25).
023900         03  WKS-AUX-HORAS-AJ    PIC S9(03)V99.
024000     02  FILLER                  PIC X(01) VALUE SPACE.
024100
024200* ---------> RESUMEN DE HORAS POR PROGRAMA
024300*    UNA ENTRADA POR PROGRAMA DISTINTO ENCONTRADO EN LA SELECCION
024400*    (VER 420-CALCULA-TOTALES-PROGRAMA).  RAWDAT Y RAWDAT + ADMIN
024500*    WORK SE FUSIONAN EN UNA SOLA ENTRADA ANTES DE IMPRIMIR (VER
024600*    425-FUSIONA-RAWDAT); LUEGO SE ORDENA POR HORAS DESCENDENTE Y
024700*    NOMBRE ASCENDENTE (VER 427-ORDENA-TOTALES-PROGRAMA).
024800 01  WKS-TABLA-TOTALES.
024900     02  WKS-TOT-ENTRY   OCCURS 1 TO 50 TIMES
025000                         DEPENDING ON WKS-TOTAL-PROGRAMAS
025100                         INDEXED BY WKS-IX-TOT.
025200         03  WKS-TOT-PROGRAMA    PIC X(30).
025300         03  WKS-TOT-HORAS       PIC S9(05)V99.
025400     02  WKS-TOT-AUX.
025500         03  WKS-AUXT-PROGRAMA   PIC X(30).
025600         03  WKS-AUXT-HORAS      PIC S9(05)V99.
025700     02  FILLER                  PIC X(01) VALUE SPACE.
025800 01  WKS-GRAN-TOTAL              PIC S9(05)V99.
025900
026000* ---------> AREA PARA EL FORMATO DE HORA DEL DETALLE
026100*    LAS HORAS SE GUARDAN EN TIMESHEET COMO HH:MM:SS DE 24 HORAS;
026200*    450-FORMATEA-HORA LAS CONVIERTE A HH:MM AM/PM PARA IMPRIMIR.
026300*    UNA HORA DE SALIDA EN BLANCO (SESION ABIERTA) SE IMPRIME
026400*    COMO 'ACTIVE' Y NO PASA POR ESTE AREA.
026500 01  WKS-AREA-FORMATO-HORA.
026600     02  WKS-FMT-HORA-ENT        PIC X(12).
026700     02  WKS-FMT-HORA-SAL        PIC X(12).
026800     02  WKS-FMT-HORA-ENTRADA    PIC X(08).
026900     02  WKS-FMT-HH              PIC 9(02).
027000     02  WKS-FMT-MM              PIC 9(02).
027100     02  WKS-FMT-SS              PIC 9(02).
027200     02  WKS-FMT-HH-12           PIC 9(02).
027300     02  WKS-FMT-AM-PM           PIC X(02).
027400     02  WKS-FMT-RESULTADO       PIC X(12).
027500     02  FILLER                  PIC X(02) VALUE SPACES.
027600 01  WKS-FMT-HORA-R REDEFINES WKS-FMT-HORA-ENTRADA.
027700     02  WKS-FMT-R-HH            PIC 9(02).
027800     02  FILLER                  PIC X(01).
027900     02  WKS-FMT-R-MM            PIC 9(02).
028000     02  FILLER                  PIC X(01).
028100     02  WKS-FMT-R-SS            PIC 9(02).
028200
028300* ---------> DEFINICION DEL REPORTE IMPRESO (RD)
028400*    UN SOLO REPORTE POR CORRIDA, PROFESOR Y PERIODO.  NO HAY
028500*    QUIEBRES DE CONTROL -- SOLO EL DETALLE DE RENGLONES, EL
028600*    TOTAL DE HORAS DEL DETALLE, Y EL RESUMEN POR PROGRAMA CON SU
028700*    TOTAL GENERAL.  EL PIE (RF) SOLO LLEVA EL CONTEO DE PAGINAS.
028800 REPORT SECTION.
028900 RD  TIMESHEET-REPORT
029000     PAGE LIMIT IS 66
029100     HEADING 1
029200     FIRST DETAIL 8
029300     LAST DETAIL 54
029400     FOOTING 58.
029500* ---------> ENCABEZADO DE PAGINA (PH): RAZON SOCIAL, PROFESOR,
029600*    PERIODO Y ENCABEZADOS DE COLUMNA DEL DETALLE
029700 01  TYPE IS PH.
029800*    LINEA 1: RAZON SOCIAL, TITULO DEL REPORTE Y NUMERO DE PAGINA
029900     02  LINE 1.
030000         03  COLUMN   1 PIC X(34) VALUE
030100             'FIDEICOMISO AL JAMEAH AL SAYFIYAH'.
030200         03  COLUMN  40 PIC X(30) VALUE
030300             'REPORTE DE MARCAJE DE NOMINA'.
030400         03  COLUMN  74 PIC X(06) VALUE 'PAGINA'.
030500         03  COLUMN  81 PIC Z(05) SOURCE
030600                             PAGE-COUNTER IN TIMESHEET-REPORT.
030700*    LINEA 2: IDENTIFICADOR DE PROGRAMA/VERSION Y FECHA DE
030800*    EMISION DEL REPORTE (NO LA FECHA DEL PERIODO)
030900     02  LINE 2.
031000         03  COLUMN   1 PIC X(25) VALUE
031100             'THTS2RPT    00.22031994.R'.
031200         03  COLUMN  40 PIC X(14) VALUE 'FECHA EMISION:'.
031300         03  COLUMN  55 PIC X(10) SOURCE WKS-FECHA-GENERADO.
031400     02  LINE 3.
031500         03  COLUMN   1 PIC X(80) VALUE ALL '='.
031600*    LINEAS 4-5: IDENTIDAD DEL PROFESOR Y TITULO DEL PERIODO YA
031700*    RESUELTO POR 200-DETERMINA-PERIODO
031800     02  LINE 4.
031900         03  COLUMN   1 PIC X(10) VALUE 'PROFESOR :'.
032000         03  COLUMN  12 PIC X(08) SOURCE WKS-PAR-TEACHER-ID.
032100         03  COLUMN  22 PIC X(30) SOURCE WKS-NOMBRE-PROFESOR.
032200     02  LINE 5.
032300         03  COLUMN   1 PIC X(10) VALUE 'PERIODO  :'.
032400         03  COLUMN  12 PIC X(40) SOURCE WKS-TITULO-PERIODO.
032500     02  LINE 6.
032600         03  COLUMN   1 PIC X(10) VALUE 'FECHA'.
032700         03  COLUMN  13 PIC X(25) VALUE 'PROGRAMA'.
032800         03  COLUMN  40 PIC X(08) VALUE 'ENTRADA'.
032900         03  COLUMN  53 PIC X(08) VALUE 'SALIDA'.
033000         03  COLUMN  66 PIC X(05) VALUE 'HORAS'.
033100     02  LINE 7.
033200         03  COLUMN   1 PIC X(80) VALUE ALL '-'.
033300* ---------> RENGLON DE DETALLE: UNO POR CADA SESION DE MARCAJE
033400*    SELECCIONADA, IMPRESO EN EL ORDEN YA ORDENADO POR FECHA EN
033500*    WKS-TABLA-SELECCION (VER 410-IMPRIME-DETALLE).
033600 01  DETAILLINE TYPE IS DETAIL.
033700     02  LINE PLUS 1.
033800         03  COLUMN   1 PIC X(10) SOURCE WKS-SEL-FECHA
033900                                   (WKS-IX-SEL).
034000         03  COLUMN  13 PIC X(25) SOURCE WKS-SEL-PROGRAMA
034100                                   (WKS-IX-SEL).
034200         03  COLUMN  40 PIC X(12) SOURCE WKS-FMT-HORA-ENT.
034300         03  COLUMN  53 PIC X(12) SOURCE WKS-FMT-HORA-SAL.
034400         03  COLUMN  66 PIC ZZ9.99 SOURCE WKS-SEL-HORAS-AJ
034500                                    (WKS-IX-SEL).
034600 01  DETAILTOTLINE TYPE IS DETAIL.
034700     02  LINE PLUS 1.
034800         03  COLUMN  53 PIC X(13) VALUE 'TOTAL HORAS:'.
034900         03  COLUMN  66 PIC ZZZ9.99 SOURCE WKS-DETALLE-TOTAL.
035000* ---------> RENGLON SIN DATOS: SOLO SE IMPRIME CUANDO LA
035100*    SELECCION QUEDO VACIA (VER 440-SIN-RENGLONES)
035200 01  NODATALINE TYPE IS DETAIL.
035300     02  LINE PLUS 2.
035400         03  COLUMN   1 PIC X(52) VALUE
035500             'NO SE ENCONTRARON RENGLONES PARA EL PERIODO ARRIBA'.
035600* ---------> ENCABEZADO DEL RESUMEN DE PROGRAMAS, SE IMPRIME UNA
035700*    SOLA VEZ ANTES DE LAS LINEAS DE TOTALLINE
035800 01  TOTALHDR TYPE IS DETAIL.
035900     02  LINE PLUS 2.
036000         03  COLUMN   1 PIC X(80) VALUE ALL '-'.
036100     02  LINE PLUS 1.
036200         03  COLUMN   1 PIC X(29) VALUE
036300             'RESUMEN DE HORAS POR PROGRAMA'.
036400     02  LINE PLUS 1.
036500         03  COLUMN   1 PIC X(80) VALUE ALL '-'.
036600* ---------> UN RENGLON POR PROGRAMA (O PROGRAMA FUSIONADO) DE LA
036700*    TABLA DE TOTALES YA ORDENADA (VER 430-IMPRIME-RESUMEN-
036800*    PROGRAMA), LEYENDO DE WKS-TOT-AUX PARA NO DEPENDER DEL INDICE
036900*    WKS-IX-TOT AL MOMENTO DE DISPARAR EL GENERATE
037000 01  TOTALLINE TYPE IS DETAIL.
037100     02  LINE PLUS 1.
037200         03  COLUMN   1 PIC X(30) SOURCE WKS-AUXT-PROGRAMA.
037300         03  COLUMN  66 PIC ZZZ9.99 SOURCE WKS-AUXT-HORAS.
037400* ---------> TOTAL GENERAL, SUMA DE TODOS LOS TOTALLINE YA
037500*    FUSIONADOS Y ORDENADOS
037600 01  GRANTOTLINE TYPE IS DETAIL.
037700     02  LINE PLUS 2.
037800         03  COLUMN   1 PIC X(20) VALUE
037900             'TOTAL GENERAL HORAS:'.
038000         03  COLUMN  66 PIC ZZZ9.99 SOURCE WKS-GRAN-TOTAL.
038100* ---------> PIE DE REPORTE (RF): SOLO AL TERMINAR, UNA VEZ
038200*    (VER 460-TERMINA-REPORTE)
038300 01  TYPE IS RF.
038400     02  LINE PLUS 2.
038500         03  COLUMN   1 PIC X(16) VALUE
038600             'FIN DEL REPORTE'.
038700         03  COLUMN  60 PIC X(17) VALUE
038800             'TOTAL DE PAGINAS:'.
038900         03  COLUMN  78 PIC Z(05) SOURCE
039000                             PAGE-COUNTER IN TIMESHEET-REPORT.
039100
039200 PROCEDURE DIVISION.
039300******************************************************************
039400*               S E C C I O N    P R I N C I P A L               *
039500******************************************************************
039600 100-PRINCIPAL SECTION.
039700*    SECUENCIA COMPLETA DE LA CORRIDA: ABRE, CARGA EL MAESTRO DE
039800*    PROFESORES, DETERMINA EL RANGO DE FECHAS DEL PERIODO PEDIDO,
039900*    SELECCIONA LOS RENGLONES DEL PERIODO Y, SOLO SI HUBO
040000*    RENGLONES, IMPRIME EL DETALLE Y EL RESUMEN POR PROGRAMA;
040100*    CUANDO NO HUBO RENGLONES SE IMPRIME EL MENSAJE DE "SIN
040200*    RENGLONES" EN SU LUGAR.
040300     PERFORM 110-ABRE-ARCHIVOS
040400     PERFORM 120-CARGA-MAESTRO-PROFESORES
040500     PERFORM 200-DETERMINA-PERIODO
040600     PERFORM 300-SELECCIONA-RENGLONES
040700     IF HAY-RENGLONES
040800        PERFORM 400-ORDENA-DETALLE
040900        PERFORM 410-IMPRIME-DETALLE
041000        PERFORM 420-CALCULA-TOTALES-PROGRAMA
041100        PERFORM 425-FUSIONA-RAWDAT
041200        PERFORM 427-ORDENA-TOTALES-PROGRAMA
041300        PERFORM 430-IMPRIME-RESUMEN-PROGRAMA
041400     ELSE
041500        PERFORM 440-SIN-RENGLONES
041600     END-IF
041700     PERFORM 460-TERMINA-REPORTE
041800     PERFORM 470-CIERRA-ARCHIVOS
041900     STOP RUN.
042000 100-PRINCIPAL-E. EXIT.
042100
042200 110-ABRE-ARCHIVOS SECTION.
042300*    LA TARJETA DE PARAMETROS Y LA FECHA DE CORRIDA SE LEEN ANTES
042400*    DE ABRIR LOS ARCHIVOS PORQUE SI LA CORRIDA TERMINA POR ERROR
042500*    DE ESTATUS, SE PREFIERE HABER MOSTRADO YA QUE PARAMETROS
042600*    TRAIA EL JOB.  AQUI EL ABRIR ES ESTRICTO: CUALQUIER ESTATUS
042700*    DISTINTO DE CERO EN LOS TRES ARCHIVOS ABORTA LA CORRIDA CON
042800*    RETURN-CODE 91 ANTES DE INICIAR EL REPORTE.
042900     ACCEPT WKS-PARAMETROS-ENTRADA FROM SYSIN
043000     ACCEPT WKS-FECHA-GENERADO     FROM SYSIPT
043100     OPEN INPUT  TEACHERS TIMESHEET
043200          OUTPUT REPORTE
043300     IF FS-TEACHERS NOT EQUAL 0 OR FS-TIMESHEET NOT EQUAL 0
043400        OR FS-REPORTE NOT EQUAL 0
043500        DISPLAY ">>> ERROR AL ABRIR ARCHIVOS DEL REPORTE <<<"
043600                UPON CONSOLE
043700        DISPLAY " TEACHERS  : (" FS-TEACHERS  ")" UPON CONSOLE
043800        DISPLAY " TIMESHEET : (" FS-TIMESHEET ")" UPON CONSOLE
043900        DISPLAY " REPORTE   : (" FS-REPORTE   ")" UPON CONSOLE
044000        MOVE 91 TO RETURN-CODE
044100        STOP RUN
044200     ELSE
044300        INITIATE TIMESHEET-REPORT
044400     END-IF.
044500 110-ABRE-ARCHIVOS-E. EXIT.
044600
044700 120-CARGA-MAESTRO-PROFESORES SECTION.
044800*    IGUAL QUE EN THTS1POS, SE CARGA EL MAESTRO COMPLETO A
044900*    MEMORIA SIN FILTRO -- NO HAY FORMA MAS RAPIDA DE RESOLVER EL
045000*    NOMBRE DEL PROFESOR PARA EL ENCABEZADO QUE UNA TABLA EN
045100*    MEMORIA, PUES EL REPORTE SOLO CORRE PARA UN PROFESOR A LA
045200*    VEZ PERO EL MAESTRO NO VIENE ORDENADO POR ITS ID.
045300     PERFORM 121-LEE-TEACHERS
045400     PERFORM 122-ACUMULA-PROFESOR UNTIL FIN-TEACHERS.
045500 120-CARGA-MAESTRO-PROFESORES-E. EXIT.
045600
045700 121-LEE-TEACHERS SECTION.
045800     READ TEACHERS
045900         AT END SET FIN-TEACHERS TO TRUE
046000     END-READ.
046100 121-LEE-TEACHERS-E. EXIT.
046200
046300 122-ACUMULA-PROFESOR SECTION.
046400     ADD 1 TO WKS-TOTAL-PROFESORES
046500     SET WKS-IX-PROF TO WKS-TOTAL-PROFESORES
046600     MOVE THMS-TEACHER-ID TO WKS-PROF-ID (WKS-IX-PROF)
046700     MOVE THMS-NOMBRE     TO WKS-PROF-NOMBRE (WKS-IX-PROF)
046800     PERFORM 121-LEE-TEACHERS.
046900 122-ACUMULA-PROFESOR-E. EXIT.
047000
047100******************************************************************
047200*        D E T E R M I N A   P E R I O D O   D E L   R E P O R T E
047300******************************************************************
047400 200-DETERMINA-PERIODO SECTION.
047500*    TRADUCE LA TARJETA DE PARAMETROS EN UN RANGO DE FECHAS
047600*    (WKS-FECHA-INICIO/WKS-FECHA-FIN) Y EN EL TITULO QUE VA EN EL
047700*    ENCABEZADO DEL REPORTE, SEGUN LA VISTA PEDIDA; AL FINAL
047800*    VALIDA QUE EL PROFESOR EXISTA EN EL MAESTRO.
047900     EVALUATE TRUE
048000         WHEN VISTA-MENSUAL
048100             PERFORM 210-PERIODO-MENSUAL
048200         WHEN VISTA-NOMINA
048300             PERFORM 220-PERIODO-NOMINA
048400         WHEN OTHER
048500             PERFORM 230-PERIODO-PERSONALIZADO
048600     END-EVALUATE
048700     PERFORM 240-FORMATEA-TITULO-PERIODO
048800     PERFORM 205-VALIDA-PROFESOR.
048900 200-DETERMINA-PERIODO-E. EXIT.
049000
049100 205-VALIDA-PROFESOR SECTION.
049200*    SEARCH SECUENCIAL SOBRE LA TABLA EN MEMORIA; SI NO SE
049300*    ENCUENTRA EL ITS ID, EL NOMBRE SE DEJA EN "PROFESOR NO
049400*    ENCONTRADO" PARA QUE EL REPORTE NO SALGA EN BLANCO, PERO LA
049500*    CORRIDA CONTINUA -- LA VALIDACION DURA DE ESTE REPORTE ES
049600*    SOLO PARA EL ENCABEZADO, NO UN RECHAZO DE LA CORRIDA.
049700     SET WKS-IX-PROF TO 1
049800     SET PROF-NO-ENCONTRADO TO TRUE
049900     SEARCH WKS-PROF-ENTRY
050000         AT END
050100            MOVE 'PROFESOR NO ENCONTRADO'
050200                 TO WKS-NOMBRE-PROFESOR
050300         WHEN WKS-PROF-ID (WKS-IX-PROF) = WKS-PAR-TEACHER-ID
050400            SET PROF-ENCONTRADO TO TRUE
050500            MOVE WKS-PROF-NOMBRE (WKS-IX-PROF)
050600                 TO WKS-NOMBRE-PROFESOR
050700     END-SEARCH.
050800 205-VALIDA-PROFESOR-E. EXIT.
050900
051000 210-PERIODO-MENSUAL SECTION.
051100*    VISTA MENSUAL: EL RANGO ES DEL DIA 01 AL ULTIMO DIA DEL MES
051200*    PEDIDO EN WKS-PAR-ANIO-MES.  EL ULTIMO DIA SALE DE LA TABLA
051300*    WKS-TABLA-DIAS, AJUSTADO A 29 SI FEBRERO CAE EN ANIO
051400*    BISIESTO.
051500     STRING WKS-MES-ANIO-R DELIMITED BY SIZE
051600            '-'           DELIMITED BY SIZE
051700            WKS-MES-MES-R DELIMITED BY SIZE
051800            '-01'         DELIMITED BY SIZE
051900            INTO WKS-FECHA-INICIO
052000     END-STRING
052100     PERFORM 211-VERIFICA-BISIESTO
052200     MOVE WKS-DIA-FIN-MES (WKS-MES-MES-R) TO WKS-ULT-DIA-MES
052300     IF WKS-MES-MES-R = 02 AND ANIO-BISIESTO
052400        MOVE 29 TO WKS-ULT-DIA-MES
052500     END-IF
052600     STRING WKS-MES-ANIO-R DELIMITED BY SIZE
052700            '-'           DELIMITED BY SIZE
052800            WKS-MES-MES-R DELIMITED BY SIZE
052900            '-'           DELIMITED BY SIZE
053000            WKS-ULT-DIA-MES DELIMITED BY SIZE
053100            INTO WKS-FECHA-FIN
053200     END-STRING.
053300 210-PERIODO-MENSUAL-E. EXIT.
053400
053500 211-VERIFICA-BISIESTO SECTION.
053600*    REGLA CLASICA DEL CALENDARIO GREGORIANO: BISIESTO SI ES
053700*    DIVISIBLE ENTRE 4, SALVO LOS FIN DE SIGLO (DIVISIBLES ENTRE
053800*    100) QUE SOLO SON BISIESTOS SI TAMBIEN SON DIVISIBLES ENTRE
053900*    400 (EL ANIO 2000 SI FUE BISIESTO; 1900 NO LO FUE).
054000     SET ANIO-NO-BISIESTO TO TRUE
054100     DIVIDE WKS-MES-ANIO-R BY 4 GIVING WKS-COCIENTE
054200            REMAINDER WKS-RESIDUO-4
054300     IF WKS-RESIDUO-4 = 0
054400        DIVIDE WKS-MES-ANIO-R BY 100 GIVING WKS-COCIENTE
054500               REMAINDER WKS-RESIDUO-100
054600        IF WKS-RESIDUO-100 NOT = 0
054700           SET ANIO-BISIESTO TO TRUE
054800        ELSE
054900           DIVIDE WKS-MES-ANIO-R BY 400 GIVING WKS-COCIENTE
055000                  REMAINDER WKS-RESIDUO-400
055100           IF WKS-RESIDUO-400 = 0
055200              SET ANIO-BISIESTO TO TRUE
055300           END-IF
055400        END-IF
055500     END-IF.
055600 211-VERIFICA-BISIESTO-E. EXIT.
055700
055800 220-PERIODO-NOMINA SECTION.
055900*    LA QUINCENA DE NOMINA CORRE DEL DIA 20 DE UN MES AL DIA 19
056000*    DEL SIGUIENTE.  SI LA FECHA DE REFERENCIA CAE ANTES DEL 20,
056100*    LA QUINCENA VIGENTE TERMINA EL 19 DEL MISMO MES DE
056200*    REFERENCIA; SI CAE EN 20 O DESPUES, TERMINA EL 19 DEL MES
056300*    SIGUIENTE (ENERO DEL ANIO SIGUIENTE SI LA REFERENCIA ES
056400*    DICIEMBRE).  225-PERIODOS-NOMINA-N RETROCEDE A LA QUINCENA
056500*    PEDIDA SI WKS-PAR-NUM-PERIODOS ES MAYOR A 1.
056600     MOVE WKS-PAR-FECHA-REF (1:4) TO WKS-REF-ANIO
056700     MOVE WKS-PAR-FECHA-REF (6:2) TO WKS-REF-MES
056800     MOVE WKS-PAR-FECHA-REF (9:2) TO WKS-REF-DIA
056900     IF WKS-REF-DIA < 20
057000        MOVE WKS-REF-MES  TO WKS-FIN-MES-NOM
057100        MOVE WKS-REF-ANIO TO WKS-FIN-ANIO-NOM
057200     ELSE
057300        IF WKS-REF-MES = 12
057400           MOVE 01 TO WKS-FIN-MES-NOM
057500           COMPUTE WKS-FIN-ANIO-NOM = WKS-REF-ANIO + 1
057600        ELSE
057700           COMPUTE WKS-FIN-MES-NOM = WKS-REF-MES + 1
057800           MOVE WKS-REF-ANIO TO WKS-FIN-ANIO-NOM
057900        END-IF
058000     END-IF
058100     PERFORM 225-PERIODOS-NOMINA-N
058200*        YA SE RETROCEDIO A LA QUINCENA PEDIDA; DE AQUI EN
058300*        ADELANTE WKS-FIN-MES-NOM/WKS-FIN-ANIO-NOM SON EL MES Y
058400*        ANIO DEL DIA 19 DE CIERRE DE ESA QUINCENA.
058500     MOVE 19 TO WKS-FIN-DIA-P
058600     MOVE WKS-FIN-MES-NOM  TO WKS-FIN-MES-P
058700     MOVE WKS-FIN-ANIO-NOM TO WKS-FIN-ANIO-P
058800     MOVE 20 TO WKS-INI-DIA-P
058900*        EL INICIO DE LA QUINCENA ES EL DIA 20 DEL MES ANTERIOR
059000*        AL DE CIERRE -- SI EL CIERRE ES EN ENERO, EL INICIO CAE
059100*        EN DICIEMBRE DEL ANIO ANTERIOR.
059200     IF WKS-FIN-MES-NOM = 01
059300        MOVE 12 TO WKS-INI-MES-P
059400        COMPUTE WKS-INI-ANIO-P = WKS-FIN-ANIO-NOM - 1
059500     ELSE
059600        COMPUTE WKS-INI-MES-P = WKS-FIN-MES-NOM - 1
059700        MOVE WKS-FIN-ANIO-NOM TO WKS-INI-ANIO-P
059800     END-IF
059900*        SE ARMAN LAS FECHAS DE INICIO Y FIN EN FORMATO
060000*        AAAA-MM-DD POR CONCATENACION DIRECTA DE LOS CAMPOS
060100*        NUMERICOS -- EL PIC 99 DE MES Y DIA YA TRAE EL CERO A
060200*        LA IZQUIERDA CUANDO APLICA.
060300     STRING WKS-INI-ANIO-P DELIMITED BY SIZE
060400            '-'            DELIMITED BY SIZE
060500            WKS-INI-MES-P  DELIMITED BY SIZE
060600            '-'            DELIMITED BY SIZE
060700            WKS-INI-DIA-P  DELIMITED BY SIZE
060800            INTO WKS-FECHA-INICIO
060900     END-STRING
061000     STRING WKS-FIN-ANIO-P DELIMITED BY SIZE
061100            '-'            DELIMITED BY SIZE
061200            WKS-FIN-MES-P  DELIMITED BY SIZE
061300            '-'            DELIMITED BY SIZE
061400            WKS-FIN-DIA-P  DELIMITED BY SIZE
061500            INTO WKS-FECHA-FIN
061600     END-STRING.
061700 220-PERIODO-NOMINA-E. EXIT.
061800
061900 225-PERIODOS-NOMINA-N SECTION.
062000*    SI EL USUARIO PIDE N QUINCENAS ATRAS (WKS-PAR-NUM-PERIODOS),
062100*    SE RETROCEDE DE UNA EN UNA HASTA LLEGAR A LA QUINCENA
062200*    SOLICITADA -- LA PRIMERA VUELTA (WKS-I = 1) YA RETROCEDE UNA
062300*    QUINCENA, ASI QUE PEDIR 1 PERIODO RETROCEDE LA QUINCENA
062400*    ACTUAL UNA VEZ.
062500     PERFORM 226-RETROCEDE-UN-PERIODO
062600         VARYING WKS-I FROM 1 BY 1
062700         UNTIL WKS-I > WKS-PAR-NUM-PERIODOS.
062800 225-PERIODOS-NOMINA-N-E. EXIT.
062900
063000 226-RETROCEDE-UN-PERIODO SECTION.
063100     IF WKS-FIN-MES-NOM = 01
063200        MOVE 12 TO WKS-FIN-MES-NOM
063300        COMPUTE WKS-FIN-ANIO-NOM = WKS-FIN-ANIO-NOM - 1
063400     ELSE
063500        COMPUTE WKS-FIN-MES-NOM = WKS-FIN-MES-NOM - 1
063600     END-IF.
063700 226-RETROCEDE-UN-PERIODO-E. EXIT.
063800
063900 230-PERIODO-PERSONALIZADO SECTION.
064000*    VISTA PERSONALIZADA: EL RANGO LLEGA YA RESUELTO EN LA
064100*    TARJETA DE PARAMETROS (WKS-PAR-FECHA-INI/FIN), SIN CALCULO
064200*    ADICIONAL.
064300     MOVE WKS-PAR-FECHA-INI TO WKS-FECHA-INICIO
064400     MOVE WKS-PAR-FECHA-FIN TO WKS-FECHA-FIN.
064500 230-PERIODO-PERSONALIZADO-E. EXIT.
064600
064700 240-FORMATEA-TITULO-PERIODO SECTION.
064800*    ARMA EL TEXTO DEL TITULO DE PERIODO QUE VA EN EL ENCABEZADO:
064900*    "<MES> <ANIO>" PARA MENSUAL; "<MES-ABREV> 20 - <MES-ABREV>
065000*    19, <ANIO>" PARA NOMINA; Y PARA PERSONALIZADA DELEGA A
065100*    235-FORMATEA-PERSONALIZADO, QUE CONTRAE EL ANIO Y EL MES
065200*    CUANDO SE REPITEN ENTRE LA FECHA INICIAL Y LA FINAL.
065300     MOVE WKS-FECHA-INICIO (1:4) TO WKS-INI-ANIO2
065400     MOVE WKS-FECHA-INICIO (6:2) TO WKS-INI-MES2
065500     MOVE WKS-FECHA-INICIO (9:2) TO WKS-INI-DIA2
065600     MOVE WKS-FECHA-FIN    (1:4) TO WKS-FIN-ANIO2
065700     MOVE WKS-FECHA-FIN    (6:2) TO WKS-FIN-MES2
065800     MOVE WKS-FECHA-FIN    (9:2) TO WKS-FIN-DIA2
065900     EVALUATE TRUE
066000         WHEN VISTA-MENSUAL
066100             STRING WKS-MES-NOMBRE (WKS-INI-MES2)
066200                             DELIMITED BY SPACE
066300                    ' '      DELIMITED BY SIZE
066400                    WKS-INI-ANIO2 DELIMITED BY SIZE
066500                    INTO WKS-TITULO-PERIODO
066600             END-STRING
066700         WHEN VISTA-NOMINA
066800             STRING WKS-MES-ABREV (WKS-INI-MES2)
066900                                DELIMITED BY SIZE
067000                    ' 20 - '   DELIMITED BY SIZE
067100                    WKS-MES-ABREV (WKS-FIN-MES2)
067200                                DELIMITED BY SIZE
067300                    ' 19, '    DELIMITED BY SIZE
067400                    WKS-FIN-ANIO2 DELIMITED BY SIZE
067500                    INTO WKS-TITULO-PERIODO
067600             END-STRING
067700         WHEN OTHER
067800             PERFORM 235-FORMATEA-PERSONALIZADO
067900     END-EVALUATE.
068000 240-FORMATEA-TITULO-PERIODO-E. EXIT.
068100
068200 235-FORMATEA-PERSONALIZADO SECTION.
068300*    CONTRAE EL TITULO SEGUN CUANTO COMPARTEN LAS DOS FECHAS:
068400*    ANIOS DISTINTOS IMPRIME AMBAS FECHAS COMPLETAS; MISMO ANIO
068500*    PERO DISTINTO MES OMITE EL ANIO INICIAL; MISMO MES TAMBIEN
068600*    OMITE EL MES INICIAL; Y SI ADEMAS EL DIA ES IGUAL (RANGO DE
068700*    UN SOLO DIA) SE IMPRIME UNA SOLA FECHA.
068800     IF WKS-INI-ANIO2 NOT = WKS-FIN-ANIO2
068900        STRING WKS-MES-ABREV (WKS-INI-MES2)
069000                           DELIMITED BY SIZE
069100               ' '         DELIMITED BY SIZE
069200               WKS-INI-DIA2 DELIMITED BY SIZE
069300               ', '        DELIMITED BY SIZE
069400               WKS-INI-ANIO2 DELIMITED BY SIZE
069500               ' - '       DELIMITED BY SIZE
069600               WKS-MES-ABREV (WKS-FIN-MES2)
069700                           DELIMITED BY SIZE
069800               ' '         DELIMITED BY SIZE
069900               WKS-FIN-DIA2 DELIMITED BY SIZE
070000               ', '        DELIMITED BY SIZE
070100               WKS-FIN-ANIO2 DELIMITED BY SIZE
070200               INTO WKS-TITULO-PERIODO
070300        END-STRING
070400     ELSE
070500        IF WKS-INI-MES2 NOT = WKS-FIN-MES2
070600           STRING WKS-MES-ABREV (WKS-INI-MES2)
070700                              DELIMITED BY SIZE
070800                  ' '         DELIMITED BY SIZE
070900                  WKS-INI-DIA2 DELIMITED BY SIZE
071000                  ' - '       DELIMITED BY SIZE
071100                  WKS-MES-ABREV (WKS-FIN-MES2)
071200                              DELIMITED BY SIZE
071300                  ' '         DELIMITED BY SIZE
071400                  WKS-FIN-DIA2 DELIMITED BY SIZE
071500                  ', '        DELIMITED BY SIZE
071600                  WKS-FIN-ANIO2 DELIMITED BY SIZE
071700                  INTO WKS-TITULO-PERIODO
071800           END-STRING
071900        ELSE
072000           IF WKS-INI-DIA2 = WKS-FIN-DIA2
072100              STRING WKS-MES-ABREV (WKS-INI-MES2)
072200                                 DELIMITED BY SIZE
072300                     ' '         DELIMITED BY SIZE
072400                     WKS-INI-DIA2 DELIMITED BY SIZE
072500                     ', '        DELIMITED BY SIZE
072600                     WKS-INI-ANIO2 DELIMITED BY SIZE
072700                     INTO WKS-TITULO-PERIODO
072800              END-STRING
072900           ELSE
073000              STRING WKS-MES-ABREV (WKS-INI-MES2)
073100                                 DELIMITED BY SIZE
073200                     ' '         DELIMITED BY SIZE
073300                     WKS-INI-DIA2 DELIMITED BY SIZE
073400                     ' - '       DELIMITED BY SIZE
073500                     WKS-FIN-DIA2 DELIMITED BY SIZE
073600                     ', '        DELIMITED BY SIZE
073700                     WKS-FIN-ANIO2 DELIMITED BY SIZE
073800                     INTO WKS-TITULO-PERIODO
073900              END-STRING
074000           END-IF
074100        END-IF
074200     END-IF.
074300 235-FORMATEA-PERSONALIZADO-E. EXIT.
074400
074500******************************************************************
074600*    S E L E C C I O N   D E   R E N G L O N E S   D E L   P E R I
074700******************************************************************
074800 300-SELECCIONA-RENGLONES SECTION.
074900*    SI EL PROFESOR NO EXISTE EN EL MAESTRO NO TIENE CASO LEER
075000*    TIMESHEET -- SE DEJA SIN-RENGLONES DE UNA VEZ.  EN CASO
075100*    CONTRARIO SE RECORRE TIMESHEET COMPLETO (NO TIENE LLAVE NI
075200*    VIENE ORDENADO POR PROFESOR) FILTRANDO POR ITS ID Y RANGO DE
075300*    FECHAS.
075400     MOVE ZEROS TO WKS-DETALLE-TOTAL
075500     IF PROF-NO-ENCONTRADO
075600        DISPLAY ">>> PROFESOR NO EXISTE EN EL MAESTRO <<<"
075700                UPON CONSOLE
075800        SET NO-HAY-RENGLONES TO TRUE
075900     ELSE
076000        PERFORM 301-LEE-TIMESHEET
076100        PERFORM 302-EVALUA-RENGLON UNTIL FIN-TIMESHEET
076200        IF WKS-TOTAL-SELECCION > 0
076300           SET HAY-RENGLONES TO TRUE
076400        ELSE
076500           SET NO-HAY-RENGLONES TO TRUE
076600        END-IF
076700     END-IF.
076800 300-SELECCIONA-RENGLONES-E. EXIT.
076900
077000 301-LEE-TIMESHEET SECTION.
077100     READ TIMESHEET
077200         AT END SET FIN-TIMESHEET TO TRUE
077300     END-READ.
077400 301-LEE-TIMESHEET-E. EXIT.
077500
077600 302-EVALUA-RENGLON SECTION.
077700*    COMPARACION DE FECHAS COMO TEXTO (AAAA-MM-DD): BASTA LA
077800*    COMPARACION ALFABETICA PORQUE EL FORMATO ES DE MAYOR A
077900*    MENOR SIGNIFICADO, SIN NECESIDAD DE CONVERTIR A NUMERICO.
078000     IF THEN-TEACHER-ID = WKS-PAR-TEACHER-ID
078100        AND THEN-FECHA NOT < WKS-FECHA-INICIO
078200        AND THEN-FECHA NOT > WKS-FECHA-FIN
078300        PERFORM 303-ACUMULA-SELECCION
078400     END-IF
078500     PERFORM 301-LEE-TIMESHEET.
078600 302-EVALUA-RENGLON-E. EXIT.
078700
078800 303-ACUMULA-SELECCION SECTION.
078900*    COPIA EL RENGLON AL SIGUIENTE LUGAR LIBRE DE LA TABLA DE
079000*    SELECCION Y VA ACUMULANDO EL TOTAL DE HORAS DEL DETALLE, QUE
079100*    SE IMPRIME AL PIE DE LA TABLA DE RENGLONES.
079200     ADD 1 TO WKS-TOTAL-SELECCION
079300     SET WKS-IX-SEL TO WKS-TOTAL-SELECCION
079400     MOVE THEN-FECHA    TO WKS-SEL-FECHA (WKS-IX-SEL)
079500     MOVE THEN-HORA-ENTRADA
079600                        TO WKS-SEL-HORA-ENT (WKS-IX-SEL)
079700     MOVE THEN-HORA-SALIDA
079800                        TO WKS-SEL-HORA-SAL (WKS-IX-SEL)
079900     MOVE THEN-PROGRAMA TO WKS-SEL-PROGRAMA (WKS-IX-SEL)
080000     MOVE THEN-HORAS-AJUSTADAS
080100                        TO WKS-SEL-HORAS-AJ (WKS-IX-SEL)
080200     ADD THEN-HORAS-AJUSTADAS TO WKS-DETALLE-TOTAL.
080300 303-ACUMULA-SELECCION-E. EXIT.
080400
080500******************************************************************
080600*    O R D E N A   E L   D E T A L L E   P O R   F E C H A       *
080700******************************************************************
080800 400-ORDENA-DETALLE SECTION.
080900*    ORDENAMIENTO DE BURBUJA SOBRE WKS-TABLA-SELECCION, IGUAL QUE
081000*    427-ORDENA-TOTALES-PROGRAMA MAS ADELANTE -- AL SER UNA TABLA
081100*    DE HASTA 2000 RENGLONES (UN PROFESOR, UN PERIODO) EL COSTO
081200*    DE LA BURBUJA ES ACEPTABLE Y NO JUSTIFICA UN SORT DE ARCHIVO.
081300     PERFORM 401-PASADA-ORDENA
081400         VARYING WKS-I FROM 1 BY 1
081500         UNTIL WKS-I > WKS-TOTAL-SELECCION.
081600 400-ORDENA-DETALLE-E. EXIT.
081700
081800 401-PASADA-ORDENA SECTION.
081900     PERFORM 402-COMPARA-RENGLON
082000         VARYING WKS-J FROM 1 BY 1
082100         UNTIL WKS-J > WKS-TOTAL-SELECCION - WKS-I.
082200 401-PASADA-ORDENA-E. EXIT.
082300
082400 402-COMPARA-RENGLON SECTION.
082500     IF WKS-SEL-FECHA (WKS-J) > WKS-SEL-FECHA (WKS-J + 1)
082600        PERFORM 403-INTERCAMBIA-RENGLON
082700     END-IF.
082800 402-COMPARA-RENGLON-E. EXIT.
082900
083000 403-INTERCAMBIA-RENGLON SECTION.
083100     MOVE WKS-SEL-ENTRY (WKS-J)     TO WKS-SEL-AUX
083200     MOVE WKS-SEL-ENTRY (WKS-J + 1) TO WKS-SEL-ENTRY (WKS-J)
083300     MOVE WKS-AUX-FECHA             TO WKS-SEL-FECHA (WKS-J + 1)
083400     MOVE WKS-AUX-HORA-ENT       TO WKS-SEL-HORA-ENT (WKS-J + 1)
083500     MOVE WKS-AUX-HORA-SAL       TO WKS-SEL-HORA-SAL (WKS-J + 1)
083600     MOVE WKS-AUX-PROGRAMA       TO WKS-SEL-PROGRAMA (WKS-J + 1)
083700     MOVE WKS-AUX-HORAS-AJ       TO WKS-SEL-HORAS-AJ (WKS-J + 1).
083800 403-INTERCAMBIA-RENGLON-E. EXIT.
083900
084000******************************************************************
084100*    I M P R E S I O N   D E L   D E T A L L E                   *
084200******************************************************************
084300 410-IMPRIME-DETALLE SECTION.
084400*    IMPRIME CADA RENGLON YA ORDENADO POR FECHA Y, AL TERMINAR,
084500*    EL RENGLON DE "TOTAL HORAS" CON LA SUMA ACUMULADA EN
084600*    303-ACUMULA-SELECCION.
084700     PERFORM 411-IMPRIME-RENGLON
084800         VARYING WKS-IX-SEL FROM 1 BY 1
084900         UNTIL WKS-IX-SEL > WKS-TOTAL-SELECCION
085000     GENERATE DETAILTOTLINE.
085100 410-IMPRIME-DETALLE-E. EXIT.
085200
085300 411-IMPRIME-RENGLON SECTION.
085400*    LA HORA DE ENTRADA Y LA DE SALIDA SE FORMATEAN POR SEPARADO
085500*    REUTILIZANDO EL MISMO AREA DE TRABAJO (WKS-FMT-HORA-ENTRADA)
085600*    PORQUE 450-FORMATEA-HORA SOLO CONOCE UNA HORA A LA VEZ.
085700     MOVE WKS-SEL-HORA-ENT (WKS-IX-SEL) TO WKS-FMT-HORA-ENTRADA
085800     PERFORM 450-FORMATEA-HORA
085900     MOVE WKS-FMT-RESULTADO TO WKS-FMT-HORA-ENT
086000     MOVE WKS-SEL-HORA-SAL (WKS-IX-SEL) TO WKS-FMT-HORA-ENTRADA
086100     PERFORM 450-FORMATEA-HORA
086200     MOVE WKS-FMT-RESULTADO TO WKS-FMT-HORA-SAL
086300     GENERATE DETAILLINE.
086400 411-IMPRIME-RENGLON-E. EXIT.
086500
086600******************************************************************
086700*    F O R M A T E A   H O R A   D E   2 4   A   1 2   H O R A S *
086800******************************************************************
086900 450-FORMATEA-HORA SECTION.
087000*    HORA EN BLANCO = SESION TODAVIA ABIERTA, SE IMPRIME 'ACTIVA'
087100*    Y NUNCA SE INTENTA CONVERTIR.  LA VALIDACION DE RANGO
087200*    (0-23/0-59) PROTEGE CONTRA UNA HORA CAPTURADA CON BASURA EN
087300*    EL RELOJ CHECADOR QUE PASO LA VALIDACION DE ENTRADA DE
087400*    THTS1POS POR ALGUNA RAZON.
087500     IF WKS-FMT-HORA-ENTRADA = SPACES
087600        MOVE 'ACTIVA'        TO WKS-FMT-RESULTADO
087700     ELSE
087800        IF WKS-FMT-R-HH IS NOT NUMERIC
087900           OR WKS-FMT-R-MM IS NOT NUMERIC
088000           OR WKS-FMT-R-HH > 23 OR WKS-FMT-R-MM > 59
088100           MOVE 'HORA INVALIDA' TO WKS-FMT-RESULTADO
088200        ELSE
088300           PERFORM 451-CONVIERTE-12-HORAS
088400        END-IF
088500     END-IF.
088600 450-FORMATEA-HORA-E. EXIT.
088700
088800 451-CONVIERTE-12-HORAS SECTION.
088900*    REGLA DE 12 HORAS: HORA 0 ES 12 AM, HORAS 1-11 QUEDAN IGUAL
089000*    EN AM, HORA 12 QUEDA IGUAL EN PM, Y HORAS 13-23 SE LES RESTA
089100*    12 PARA PM.
089200     IF WKS-FMT-R-HH = 0
089300        MOVE 12 TO WKS-FMT-HH-12
089400        MOVE 'AM' TO WKS-FMT-AM-PM
089500     ELSE
089600        IF WKS-FMT-R-HH < 12
089700           MOVE WKS-FMT-R-HH TO WKS-FMT-HH-12
089800           MOVE 'AM' TO WKS-FMT-AM-PM
089900        ELSE
090000           IF WKS-FMT-R-HH = 12
090100              MOVE 12 TO WKS-FMT-HH-12
090200           ELSE
090300              COMPUTE WKS-FMT-HH-12 = WKS-FMT-R-HH - 12
090400           END-IF
090500           MOVE 'PM' TO WKS-FMT-AM-PM
090600        END-IF
090700     END-IF
090800     STRING WKS-FMT-HH-12 DELIMITED BY SIZE
090900            ':'           DELIMITED BY SIZE
091000            WKS-FMT-R-MM  DELIMITED BY SIZE
091100            ' '           DELIMITED BY SIZE
091200            WKS-FMT-AM-PM DELIMITED BY SIZE
091300            INTO WKS-FMT-RESULTADO
091400     END-STRING.
091500 451-CONVIERTE-12-HORAS-E. EXIT.
091600
091700******************************************************************
091800*    C A L C U L O   D E   T O T A L E S   P O R   P R O G R A M A
091900******************************************************************
092000 420-CALCULA-TOTALES-PROGRAMA SECTION.
092100*    RECORRE LA SELECCION YA ORDENADA Y VA ACUMULANDO UN TOTAL
092200*    POR PROGRAMA EN WKS-TABLA-TOTALES; NO HAY LIMITE AL NUMERO
092300*    DE PROGRAMAS DISTINTOS QUE PUEDE TENER UN PROFESOR EN UN
092400*    PERIODO, POR ESO LA TABLA CRECE DINAMICAMENTE.
092500     PERFORM 421-BUSCA-ACUMULA-TOTAL
092600         VARYING WKS-IX-SEL FROM 1 BY 1
092700         UNTIL WKS-IX-SEL > WKS-TOTAL-SELECCION.
092800 420-CALCULA-TOTALES-PROGRAMA-E. EXIT.
092900
093000 421-BUSCA-ACUMULA-TOTAL SECTION.
093100*    SEARCH SECUENCIAL SOBRE LA TABLA DE TOTALES, QUE CRECE
093200*    DINAMICAMENTE (DEPENDING ON WKS-TOTAL-PROGRAMAS); SI NO SE
093300*    ENCUENTRA EL PROGRAMA, SE AGREGA UNA ENTRADA NUEVA.
093400     SET WKS-IX-TOT TO 1
093500     SEARCH WKS-TOT-ENTRY
093600         AT END PERFORM 422-AGREGA-PROGRAMA-NUEVO
093700         WHEN WKS-TOT-PROGRAMA (WKS-IX-TOT) =
093800              WKS-SEL-PROGRAMA (WKS-IX-SEL)
093900            ADD WKS-SEL-HORAS-AJ (WKS-IX-SEL)
094000                TO WKS-TOT-HORAS (WKS-IX-TOT)
094100     END-SEARCH.
094200 421-BUSCA-ACUMULA-TOTAL-E. EXIT.
094300
094400 422-AGREGA-PROGRAMA-NUEVO SECTION.
094500*    SE DISPARA DESDE EL AT END DEL SEARCH DE 421-BUSCA-ACUMULA-
094600*    TOTAL CUANDO EL PROGRAMA DEL RENGLON ACTUAL TODAVIA NO TIENE
094700*    ENTRADA EN LA TABLA DE TOTALES.
094800     ADD 1 TO WKS-TOTAL-PROGRAMAS
094900     SET WKS-IX-TOT TO WKS-TOTAL-PROGRAMAS
095000     MOVE WKS-SEL-PROGRAMA (WKS-IX-SEL)
095100          TO WKS-TOT-PROGRAMA (WKS-IX-TOT)
095200     MOVE WKS-SEL-HORAS-AJ (WKS-IX-SEL)
095300          TO WKS-TOT-HORAS (WKS-IX-TOT).
095400 422-AGREGA-PROGRAMA-NUEVO-E. EXIT.
095500
095600******************************************************************
095700*    F U S I O N A   R A W D A T   C O N   R A W D A T   A D M I N
095800******************************************************************
095900 425-FUSIONA-RAWDAT SECTION.
096000     MOVE ZEROS TO WKS-GRAN-TOTAL
096100     SET WKS-IX-TOT TO 1
096200     SET WKS-I TO 0
096300     SET WKS-J TO 0
096400     PERFORM 426-BUSCA-PAREJA-RAWDAT
096500         VARYING WKS-IX-TOT FROM 1 BY 1
096600         UNTIL WKS-IX-TOT > WKS-TOTAL-PROGRAMAS
096700*    UN PROFESOR PUEDE TENER SOLO 'RAWDAT', SOLO 'RAWDAT +
096800*    ADMIN WORK' O AMBOS RENGLONES -- LA FUSION PROCEDE SI
096900*    CUALQUIERA DE LOS DOS EXISTE (EL LADO AUSENTE VALE CERO).
097000     IF WKS-I > 0 OR WKS-J > 0
097100        IF WKS-I > 0 AND WKS-J > 0
097200           ADD WKS-TOT-HORAS (WKS-J) TO WKS-TOT-HORAS (WKS-I)
097300           PERFORM 429-ELIMINA-PROGRAMA
097400*    SI 'RAWDAT' (WKS-I) ESTABA DESPUES DEL RENGLON QUE SE
097500*    ACABA DE ELIMINAR (WKS-J), 428-RECORRE-PROGRAMAS YA LO
097600*    CORRIO UNA POSICION HACIA ABAJO; SE AJUSTA WKS-I ANTES
097700*    DE ROTULARLO PARA NO PISAR EL RENGLON VECINO.
097800           IF WKS-I > WKS-J
097900              SUBTRACT 1 FROM WKS-I
098000           END-IF
098100        END-IF
098200        IF WKS-I = 0
098300           SET WKS-I TO WKS-J
098400        END-IF
098500        IF WKS-TOT-HORAS (WKS-I) > 0
098600           MOVE 'Rawdat & Rawdat + Admin Work'
098700                TO WKS-TOT-PROGRAMA (WKS-I)
098800        END-IF
098900     END-IF.
099000 425-FUSIONA-RAWDAT-E. EXIT.
099100
099200 426-BUSCA-PAREJA-RAWDAT SECTION.
099300*    RECORRE TODA LA TABLA DE TOTALES (VARYING EN 425-FUSIONA-
099400*    RAWDAT) ANOTANDO EN WKS-I Y WKS-J EL SUBINDICE DE 'RAWDAT' Y
099500*    DE 'RAWDAT + ADMIN WORK' SI APARECEN, SIN DETENERSE AL
099600*    ENCONTRAR UNO -- PUEDEN ESTAR EN CUALQUIER ORDEN.
099700     IF WKS-TOT-PROGRAMA (WKS-IX-TOT) = 'Rawdat'
099800        SET WKS-I TO WKS-IX-TOT
099900     END-IF
100000     IF WKS-TOT-PROGRAMA (WKS-IX-TOT) =
100100                          'Rawdat + Admin Work'
100200        SET WKS-J TO WKS-IX-TOT
100300     END-IF.
100400 426-BUSCA-PAREJA-RAWDAT-E. EXIT.
100500
100600 429-ELIMINA-PROGRAMA SECTION.
100700     PERFORM 428-RECORRE-PROGRAMAS
100800         VARYING WKS-IX-TOT FROM WKS-J BY 1
100900         UNTIL WKS-IX-TOT >= WKS-TOTAL-PROGRAMAS
101000     SUBTRACT 1 FROM WKS-TOTAL-PROGRAMAS.
101100 429-ELIMINA-PROGRAMA-E. EXIT.
101200
101300 428-RECORRE-PROGRAMAS SECTION.
101400     MOVE WKS-TOT-ENTRY (WKS-IX-TOT + 1) TO WKS-TOT-AUX
101500     MOVE WKS-AUXT-PROGRAMA TO WKS-TOT-PROGRAMA (WKS-IX-TOT)
101600     MOVE WKS-AUXT-HORAS    TO WKS-TOT-HORAS (WKS-IX-TOT).
101700 428-RECORRE-PROGRAMAS-E. EXIT.
101800
101900******************************************************************
102000*    O R D E N A   L O S   T O T A L E S   P O R   P R O G R A M A
102100******************************************************************
102200 427-ORDENA-TOTALES-PROGRAMA SECTION.
102300*    OTRA BURBUJA, ESTA VEZ SOBRE LA TABLA DE TOTALES YA
102400*    FUSIONADA; EL ORDEN ES HORAS DESCENDENTE Y, EN CASO DE
102500*    EMPATE, NOMBRE DE PROGRAMA ASCENDENTE (VER 432-COMPARA-
102600*    TOTAL).
102700     PERFORM 431-PASADA-ORDENA-TOT
102800         VARYING WKS-I FROM 1 BY 1
102900         UNTIL WKS-I > WKS-TOTAL-PROGRAMAS.
103000 427-ORDENA-TOTALES-PROGRAMA-E. EXIT.
103100
103200 431-PASADA-ORDENA-TOT SECTION.
103300     PERFORM 432-COMPARA-TOTAL
103400         VARYING WKS-J FROM 1 BY 1
103500         UNTIL WKS-J > WKS-TOTAL-PROGRAMAS - WKS-I.
103600 431-PASADA-ORDENA-TOT-E. EXIT.
103700
103800 432-COMPARA-TOTAL SECTION.
103900     IF WKS-TOT-HORAS (WKS-J) < WKS-TOT-HORAS (WKS-J + 1)
104000        PERFORM 433-INTERCAMBIA-TOTAL
104100     ELSE
104200        IF WKS-TOT-HORAS (WKS-J) = WKS-TOT-HORAS (WKS-J + 1)
104300           AND WKS-TOT-PROGRAMA (WKS-J) >
104400               WKS-TOT-PROGRAMA (WKS-J + 1)
104500           PERFORM 433-INTERCAMBIA-TOTAL
104600        END-IF
104700     END-IF.
104800 432-COMPARA-TOTAL-E. EXIT.
104900
105000 433-INTERCAMBIA-TOTAL SECTION.
105100     MOVE WKS-TOT-ENTRY (WKS-J)     TO WKS-TOT-AUX
105200     MOVE WKS-TOT-ENTRY (WKS-J + 1) TO WKS-TOT-ENTRY (WKS-J)
105300     MOVE WKS-AUXT-PROGRAMA TO WKS-TOT-PROGRAMA (WKS-J + 1)
105400     MOVE WKS-AUXT-HORAS    TO WKS-TOT-HORAS (WKS-J + 1).
105500 433-INTERCAMBIA-TOTAL-E. EXIT.
105600
105700******************************************************************
105800*    I M P R E S I O N   D E L   R E S U M E N                   *
105900******************************************************************
106000 430-IMPRIME-RESUMEN-PROGRAMA SECTION.
106100*    IMPRIME EL ENCABEZADO DEL RESUMEN, UN RENGLON POR PROGRAMA
106200*    YA ORDENADO Y FUSIONADO, Y EL TOTAL GENERAL AL PIE -- SUMA
106300*    DE TODOS LOS TOTALES DE PROGRAMA YA FUSIONADOS.
106400     GENERATE TOTALHDR
106500     PERFORM 434-IMPRIME-TOTAL
106600         VARYING WKS-IX-TOT FROM 1 BY 1
106700         UNTIL WKS-IX-TOT > WKS-TOTAL-PROGRAMAS
106800     GENERATE GRANTOTLINE.
106900 430-IMPRIME-RESUMEN-PROGRAMA-E. EXIT.
107000
107100 434-IMPRIME-TOTAL SECTION.
107200*    SE COPIA A WKS-TOT-AUX (Y NO SE IMPRIME DIRECTO DE LA TABLA
107300*    INDEXADA) PORQUE TOTALLINE LEE DE WKS-AUXT-PROGRAMA/HORAS EN
107400*    EL REPORT SECTION -- MISMO PATRON QUE EL DETALLE.
107500     MOVE WKS-TOT-PROGRAMA (WKS-IX-TOT) TO WKS-AUXT-PROGRAMA
107600     MOVE WKS-TOT-HORAS (WKS-IX-TOT)    TO WKS-AUXT-HORAS
107700     ADD WKS-TOT-HORAS (WKS-IX-TOT)     TO WKS-GRAN-TOTAL
107800     GENERATE TOTALLINE.
107900 434-IMPRIME-TOTAL-E. EXIT.
108000
108100 440-SIN-RENGLONES SECTION.
108200*    UNICO CASO EN QUE EL REPORTE NO LLEVA DETALLE NI RESUMEN --
108300*    EL PROFESOR NO EXISTE O NO TUVO RENGLONES EN EL PERIODO.
108400     GENERATE NODATALINE.
108500 440-SIN-RENGLONES-E. EXIT.
108600
108700 460-TERMINA-REPORTE SECTION.
108800*    EL TERMINATE DISPARA EL FOOTING (RF) CON EL TOTAL DE PAGINAS.
108900     TERMINATE TIMESHEET-REPORT.
109000 460-TERMINA-REPORTE-E. EXIT.
109100
109200 470-CIERRA-ARCHIVOS SECTION.
109300*    ULTIMO PASO DEL JOB; LOS TRES ARCHIVOS SE ABRIERON JUNTOS EN
109400*    110-ABRE-ARCHIVOS Y SE CIERRAN JUNTOS AQUI.
109500     CLOSE TEACHERS TIMESHEET REPORTE.
109600 470-CIERRA-ARCHIVOS-E. EXIT.
