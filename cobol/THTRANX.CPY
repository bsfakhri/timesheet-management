000100******************************************************************
000200*                 LAYOUT  TRANSACCION DE MARCAJE                 *
000300*                 ARCHIVO:  TRANSACTIONS                         *
000400*                 LARGO DE REGISTRO = 60                         *
000500******************************************************************
000600* FECHA     : 14/01/1994                                         *
000700* AUTOR     : E. RAMIREZ (PEDR)                                  *
000800* APLICACION: FIDEICOMISO AL JAMEAH AL SAYFIYAH - NOMINA         *
000900* DESCRIPCION: UNA TRANSACCION POR CADA BOTON DE ENTRADA/SALIDA  *
001000*            : PULSADO EN LINEA.  THTX-ACCION = 'E' MARCA DE     *
001100*            : ENTRADA, 'S' MARCA DE SALIDA.                     *
001200******************************************************************
001300 01  REG-TRANSACTIONS.
001400     02  THTX-ACCION             PIC X(01).
001500         88  THTX-ES-ENTRADA             VALUE 'E'.
001600         88  THTX-ES-SALIDA              VALUE 'S'.
001700     02  THTX-TEACHER-ID         PIC X(08).
001800     02  THTX-FECHA              PIC X(10).
001900     02  THTX-HORA               PIC X(08).
002000     02  THTX-PROGRAMA           PIC X(25).
002100     02  FILLER                  PIC X(08)   VALUE SPACES.
